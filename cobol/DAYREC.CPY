000100*****************************************************************
000200*    DAYREC   --  PRECIO DIARIO DE UNA ACCION (STOCK-DAYS)
000300*    Registro de una cotizacion diaria, ordenado en forma
000400*    ascendente por DAY-DATE dentro del archivo de cada accion.
000500*    ---------------------------------------------------------
000600*    YYMMDD  INIC  TKT      DESCRIPCION
000700*    870315  MIP   TP-001   version original del layout
000800*    871008  IGM   TP-014   se agrega DAY-VOLUME 9(12)
000900*    991008  RGZ   Y2K-03   revision de siglo: fecha se mantiene
001000*                            en AAAAMMDD (4 digitos de anio)
001100*    050117  RGZ   TP-038   filler final para alinear con copy
001200*                            de paridad del archivo historico
001300*****************************************************************
001400 01  DAY-RECORD.
001500     05  DAY-DATE            PIC 9(08).
001600     05  DAY-DATE-X  REDEFINES DAY-DATE.
001700         10  DAY-DATE-AAAA    PIC 9(04).
001800         10  DAY-DATE-MM      PIC 9(02).
001900         10  DAY-DATE-DD      PIC 9(02).
002000     05  DAY-OPEN            PIC S9(07)V99.
002100     05  DAY-HIGH            PIC S9(07)V99.
002200     05  DAY-LOW             PIC S9(07)V99.
002300     05  DAY-CLOSE           PIC S9(07)V99.
002400     05  DAY-VOLUME          PIC 9(12).
002500     05  FILLER              PIC X(04).
