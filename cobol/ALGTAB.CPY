000100*****************************************************************
000200*    ALGTAB   --  TABLA DE NOMBRES DE ALGORITMO REGISTRADOS
000300*    Tabla en memoria usada por REGALGOR; no tiene archivo
000400*    propio -- se carga una vez al arranque del batch.
000500*    ---------------------------------------------------------
000600*    870603  MIP   TP-006   tabla inicial, 300 entradas
000700*    051130  DLM   TP-071   se sube a 500 entradas por pedido
000800*                            de la mesa de research
000900*****************************************************************
001000 01  ALG-TABLA.
001100     05  ALG-CANTIDAD        PIC 9(04) COMP.
001200     05  ALG-ENTRY OCCURS 500 TIMES INDEXED BY ALG-IDX.
001300         10  ALG-NAME        PIC X(40).
001400         10  ALG-KIND        PIC X(05).
001500         10  FILLER          PIC X(05).
