000100*****************************************************************
000200*    REGALGOR --  REGISTRO DE NOMBRES DE ALGORITMO
000300*    SUBPROGRAMA llamado por PRINCIPAL para la carga masiva de
000400*    nombres de algoritmo (operacion 'C') y por cada consulta de
000500*    nombre en tiempo de corrida (operacion 'B').  Mantiene la
000600*    tabla ALG-TABLA en WORKING-STORAGE mientras dure el batch;
000700*    no hay archivo fisico de algoritmos, la tabla se arma a
000800*    partir del listado que entrega PRINCIPAL renglon por renglon.
000900*****************************************************************
001000 IDENTIFICATION DIVISION.
001100 PROGRAM-ID.        REGALGOR.
001200 AUTHOR.            MARIA INES PARNISARI - IGNACIO MAZZARA.
001300 INSTALLATION.      MESA DE SIMULACION BURSATIL.
001400 DATE-WRITTEN.      03/06/1987.
001500 DATE-COMPILED.
001600 SECURITY.          USO INTERNO - MESA DE SIMULACION.
001700*****************************************************************
001800*    HISTORIA DE CAMBIOS
001900*    AAMMDD  INIC  TICKET    DESCRIPCION
002000*    870603  MIP   TP-006    version original, alta y busqueda
002100*                             exacta de nombre de algoritmo
002200*    871128  IGM   TP-008    busqueda pasa a ser por subcadena,
002300*                             pedido de la mesa de research
002400*    900514  MIP   TP-016    primera alta de un nombre gana; se
002500*                             ignoran altas duplicadas
002600*    961009  RGZ   TP-041    se descartan en la carga masiva los
002700*                             nombres que contengan "test" o "$"
002800*                             (algoritmos de prueba del research)
002900*    981130  RGZ   Y2K-04    revision de siglo: sin campos de
003000*                             fecha en este modulo
003100*    051130  DLM   TP-071    tope de tabla elevado de 200 a 500
003200*                             entradas por pedido de research
003300*****************************************************************
003400
003500 ENVIRONMENT DIVISION.
003600 CONFIGURATION SECTION.
003700 SPECIAL-NAMES.
003800     C01 IS TOP-OF-FORM.
003900
004000 DATA DIVISION.
004100 WORKING-STORAGE SECTION.
004200 COPY ALGTAB.
004300 77  WS-NOMBRE-MINUSCULA      PIC X(40).
004400 01  WS-CONSULTA-TRIM         PIC X(40).
004500 01  WS-CONSULTA-TRIM-X  REDEFINES WS-CONSULTA-TRIM.
004600*        PRIMERA LETRA SEPARADA PARA DESCARTAR RAPIDO LAS
004700*        CONSULTAS VACIAS ANTES DE RECORRER LA TABLA COMPLETA.
004800     03  WS-CONSULTA-PRIMERA-LETRA    PIC X(01).
004900     03  WS-CONSULTA-RESTO            PIC X(39).
005000 77  WS-CONSULTA-LARGO        PIC 9(04) COMP VALUE 0.
005100 01  WS-CONTADORES.
005200     03  WS-CONT-TEST             PIC 9(04) COMP VALUE 0.
005300     03  WS-CONT-DOLAR            PIC 9(04) COMP VALUE 0.
005400 01  WS-CONTADORES-DUMP  REDEFINES WS-CONTADORES.
005500*        VISTA DE VOLCADO PARA EL DISPLAY DE DIAGNOSTICO DE TP-041.
005600     03  WS-CONTADORES-DUMP-X     PIC X(04).
005700 01  WS-RANGO-BUSQUEDA.
005800     03  WS-POS-INICIO            PIC 9(04) COMP VALUE 0.
005900     03  WS-LIMITE-POS            PIC 9(04) COMP VALUE 0.
006000 01  WS-RANGO-BUSQUEDA-DUMP  REDEFINES WS-RANGO-BUSQUEDA.
006100*        VISTA DE VOLCADO, MISMO USO QUE WS-CONTADORES-DUMP.
006200     03  WS-RANGO-BUSQUEDA-DUMP-X PIC X(04).
006300 77  WS-YA-EXISTE             PIC X VALUE 'N'.
006400     88  ALG-YA-EXISTE            VALUE 'S'.
006500 01  FILLER                   PIC X(01).
006600
006700 LINKAGE SECTION.
006800 01  LK-OPERACION             PIC X.
006900*        'C' = CARGAR (ALTA DE UN NOMBRE)
007000*        'B' = BUSCAR (CONSULTA POR SUBCADENA)
007100 01  LK-NOMBRE                PIC X(40).
007200 01  LK-TIPO                  PIC X(05).
007300 01  LK-ENCONTRADO            PIC X.
007400     88  LK-SI-ENCONTRADO         VALUE 'S'.
007500     88  LK-NO-ENCONTRADO         VALUE 'N'.
007600 01  LK-NOMBRE-HALLADO        PIC X(40).
007700 01  LK-CODIGO-ESTADO         PIC XX.
007800
007900 PROCEDURE DIVISION USING LK-OPERACION LK-NOMBRE LK-TIPO
008000         LK-ENCONTRADO LK-NOMBRE-HALLADO LK-CODIGO-ESTADO.
008100
008200 CONTROL-PPAL.
008300     MOVE 'OK' TO LK-CODIGO-ESTADO.
008400     MOVE 'N' TO LK-ENCONTRADO.
008500     MOVE SPACES TO LK-NOMBRE-HALLADO.
008600     IF LK-OPERACION = 'C'
008700         PERFORM CARGAR-NOMBRE THRU CARGAR-NOMBRE-EXIT
008800     END-IF.
008900     IF LK-OPERACION = 'B'
009000         PERFORM BUSCAR-NOMBRE THRU BUSCAR-NOMBRE-EXIT
009100     END-IF.
009200     GOBACK.
009300
009400*    TP-041 -- BUSINESS RULE: SE DESCARTAN EN LA CARGA MASIVA LOS
009500*    NOMBRES QUE CONTENGAN "TEST" O "$".  TP-013: LA PRIMERA
009600*    ALTA DE UN NOMBRE GANA, LAS ALTAS REPETIDAS SE IGNORAN.
009700 CARGAR-NOMBRE.
009800     MOVE LK-NOMBRE TO WS-NOMBRE-MINUSCULA.
009900     INSPECT WS-NOMBRE-MINUSCULA CONVERTING
010000         "ABCDEFGHIJKLMNOPQRSTUVWXYZ" TO
010100         "abcdefghijklmnopqrstuvwxyz".
010200     MOVE 0 TO WS-CONT-TEST.
010300     MOVE 0 TO WS-CONT-DOLAR.
010400     INSPECT WS-NOMBRE-MINUSCULA TALLYING WS-CONT-TEST
010500         FOR ALL 'test'.
010600     INSPECT WS-NOMBRE-MINUSCULA TALLYING WS-CONT-DOLAR
010700         FOR ALL '$'.
010800     IF WS-CONT-TEST > 0 OR WS-CONT-DOLAR > 0
010900         GO TO CARGAR-NOMBRE-EXIT
011000     END-IF.
011100     MOVE 'N' TO WS-YA-EXISTE.
011200     PERFORM CHEQUEAR-EXISTENTE THRU CHEQUEAR-EXISTENTE-EXIT
011300         VARYING ALG-IDX FROM 1 BY 1 UNTIL ALG-IDX > ALG-CANTIDAD.
011400     IF ALG-YA-EXISTE
011500         GO TO CARGAR-NOMBRE-EXIT
011600     END-IF.
011700     IF ALG-CANTIDAD < 500
011800         ADD 1 TO ALG-CANTIDAD
011900         MOVE WS-NOMBRE-MINUSCULA TO ALG-NAME(ALG-CANTIDAD)
012000         MOVE LK-TIPO TO ALG-KIND(ALG-CANTIDAD)
012100     ELSE
012200         MOVE 'ER' TO LK-CODIGO-ESTADO
012300     END-IF.
012400 CARGAR-NOMBRE-EXIT.
012500     EXIT.
012600
012700 CHEQUEAR-EXISTENTE.
012800     IF ALG-NAME(ALG-IDX) = WS-NOMBRE-MINUSCULA
012900         MOVE 'S' TO WS-YA-EXISTE
013000     END-IF.
013100 CHEQUEAR-EXISTENTE-EXIT.
013200     EXIT.
013300
013400*    TP-008 -- BUSQUEDA POR SUBCADENA: DEVUELVE LA PRIMER ENTRADA
013500*    DEL TIPO PEDIDO CUYO NOMBRE GUARDADO CONTIENE LA CONSULTA.
013600 BUSCAR-NOMBRE.
013700     MOVE LK-NOMBRE TO WS-NOMBRE-MINUSCULA.
013800     INSPECT WS-NOMBRE-MINUSCULA CONVERTING
013900         "ABCDEFGHIJKLMNOPQRSTUVWXYZ" TO
014000         "abcdefghijklmnopqrstuvwxyz".
014100     UNSTRING WS-NOMBRE-MINUSCULA DELIMITED BY SPACE
014200         INTO WS-CONSULTA-TRIM COUNT IN WS-CONSULTA-LARGO.
014300     IF WS-CONSULTA-PRIMERA-LETRA = SPACE
014400         GO TO BUSCAR-NOMBRE-EXIT
014500     END-IF.
014600     COMPUTE WS-LIMITE-POS = 41 - WS-CONSULTA-LARGO.
014700     PERFORM REVISAR-UNA-ENTRADA THRU REVISAR-UNA-ENTRADA-EXIT
014800         VARYING ALG-IDX FROM 1 BY 1 UNTIL ALG-IDX > ALG-CANTIDAD.
014900 BUSCAR-NOMBRE-EXIT.
015000     EXIT.
015100
015200 REVISAR-UNA-ENTRADA.
015300     IF LK-NO-ENCONTRADO AND ALG-KIND(ALG-IDX) = LK-TIPO
015400         PERFORM BUSCAR-POSICION THRU BUSCAR-POSICION-EXIT
015500             VARYING WS-POS-INICIO FROM 1 BY 1
015600             UNTIL WS-POS-INICIO > WS-LIMITE-POS
015700                 OR LK-SI-ENCONTRADO
015800     END-IF.
015900 REVISAR-UNA-ENTRADA-EXIT.
016000     EXIT.
016100
016200 BUSCAR-POSICION.
016300     IF ALG-NAME(ALG-IDX)(WS-POS-INICIO:WS-CONSULTA-LARGO) =
016400         WS-CONSULTA-TRIM(1:WS-CONSULTA-LARGO)
016500         MOVE 'S' TO LK-ENCONTRADO
016600         MOVE ALG-NAME(ALG-IDX) TO LK-NOMBRE-HALLADO
016700     END-IF.
016800 BUSCAR-POSICION-EXIT.
016900     EXIT.
017000
017100 END PROGRAM REGALGOR.
