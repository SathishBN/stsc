000100*****************************************************************
000200*    ARTREC   --  ARTICULO DE NOTICIAS (ARTICLES)
000300*    Unicos registros que se agregan por APPEND; nunca se
000400*    regraban los ya existentes (ver ALMACNOT parrafo
000500*    GRABAR-CAMBIOS).
000600*    ---------------------------------------------------------
000700*    880125  MIP   TP-010   layout inicial
000800*    911003  IGM   TP-017   ART-STATUS para marcar nuevo-en-esta
000900*                            -iteracion (se usa en la purga)
001000*    991103  RGZ   Y2K-05   se confirma ART-PUBDATE en AAAAMMDD
001100*****************************************************************
001200 01  ART-RECORD.
001300     05  ART-ID              PIC 9(08).
001400     05  ART-SUB-ID          PIC 9(06).
001500     05  ART-AUTHOR          PIC X(40).
001600     05  ART-PUBDATE         PIC 9(08).
001700     05  ART-PUBDATE-X  REDEFINES ART-PUBDATE.
001800         10  ART-PUBDATE-AAAA PIC 9(04).
001900         10  ART-PUBDATE-MM   PIC 9(02).
002000         10  ART-PUBDATE-DD   PIC 9(02).
002100     05  ART-TITLE           PIC X(60).
002200     05  ART-SOURCE          PIC X(40).
002300     05  ART-URL             PIC X(80).
002400     05  ART-STATUS          PIC X(01).
002500         88  ART-ES-NUEVO        VALUE 'N'.
002600         88  ART-ES-CARGADO      VALUE 'C'.
002700     05  FILLER              PIC X(06).
