000100*****************************************************************
000200*    SUBREC   --  SUBCATEGORIA DE NOTICIAS (SUBCATEGORIES)
000300*    ---------------------------------------------------------
000400*    870602  MIP   TP-007   layout inicial
000500*    911003  IGM   TP-017   SUB-STATUS igual que CATREC
000600*****************************************************************
000700 01  SUB-RECORD.
000800     05  SUB-ID              PIC 9(06).
000900     05  SUB-CAT-ID          PIC 9(06).
001000     05  SUB-DISPLAY         PIC X(40).
001100     05  SUB-ENGLISH         PIC X(40).
001200     05  SUB-URLNAME         PIC X(40).
001300     05  SUB-STATUS          PIC X(01).
001400         88  SUB-ES-NUEVA        VALUE 'N'.
001500         88  SUB-ES-CARGADA      VALUE 'C'.
001600     05  FILLER              PIC X(05).
