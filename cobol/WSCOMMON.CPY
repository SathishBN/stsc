000100*****************************************************************
000200*    WSCOMMON --  AREA COMUN DE FECHA DE CORRIDA Y PAGINADO
000300*    Copiado por todos los programas que imprimen el RUNLOG o
000400*    cualquier otro listado del batch, para que el encabezado
000500*    de pagina sea uniforme en todo el sistema.
000600*    ---------------------------------------------------------
000700*    870401  MIP   TP-001   area de fecha de corrida y paginado,
000750*                            version original del driver PRINCIPAL
000800*    070315  DLM   TP-095   se centraliza en copy unico para que
000900*                            todos los listados paginen igual
001000*****************************************************************
001100 01  WS-FECHA-CORRIDA.
001200     05  WS-FC-AAAA          PIC 9(04).
001300     05  WS-FC-MM            PIC 9(02).
001400     05  WS-FC-DD            PIC 9(02).
001500 01  WS-FECHA-CORRIDA-X REDEFINES WS-FECHA-CORRIDA PIC 9(08).
001600 01  WS-HOJA                 PIC 9(03) COMP VALUE 1.
001700 01  WS-RENGLONES             PIC 9(02) COMP VALUE 0.
001800 01  FILLER                  PIC X(01).
