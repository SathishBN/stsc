000100*****************************************************************
000200*    WGTREC   --  PESO DE METRICA PARA FUNCION DE COSTO (WEIGHTS)
000300*    ---------------------------------------------------------
000400*    880714  MIP   TP-007   layout inicial
000500*    050203  RGZ   TP-040   filler final
000600*****************************************************************
000700 01  WGT-RECORD.
000800     05  WGT-METRIC          PIC X(12).
000900     05  WGT-WEIGHT          PIC S9(03)V9(06).
001000     05  FILLER              PIC X(01).
