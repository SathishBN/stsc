000100*****************************************************************
000200*    PRINCIPAL --  DRIVER DEL BATCH DIARIO DE LA MESA DE
000300*    SIMULACION BURSATIL Y DEL ARCHIVO DE NOTICIAS.
000400*    Abre los archivos de parametros, pesos y estadisticas;
000500*    llama a BUSCADIA para posicionar el cursor de cotizaciones
000600*    de la accion en curso; llama a GENPARAM para validar y
000700*    enumerar cada renglon de PARAM-DEFS; llama a COSTOSUM y
000800*    COSTOPROD para puntuar cada STAT-RECORD contra la tabla de
000900*    pesos y graba el resultado en SCORES; llama a REGALGOR para
001000*    cargar la tabla de algoritmos conocidos; llama a ALMACNOT
001100*    para cargar, registrar, grabar y purgar el archivo de
001200*    noticias.  Emite el listado RUNLOG de 132 columnas con los
001300*    totales de cada etapa.
001400*****************************************************************
001500 IDENTIFICATION DIVISION.
001600 PROGRAM-ID.        PRINCIPAL.
001700 AUTHOR.            MARIA INES PARNISARI - IGNACIO MAZZARA.
001800 INSTALLATION.      MESA DE SIMULACION BURSATIL.
001900 DATE-WRITTEN.      01/04/1987.
002000 DATE-COMPILED.
002100 SECURITY.          USO INTERNO - MESA DE SIMULACION.
002200*****************************************************************
002300*    HISTORIA DE CAMBIOS
002400*    AAMMDD  INIC  TICKET    DESCRIPCION
002500*    870401  MIP   TP-001    version original: abre el archivo de
002600*                             cotizaciones diarias y posiciona el
002700*                             cursor en la fecha de arranque
002800*    870903  IGM   TP-004    se agrega PROCESAR-PARAMETROS,
002900*                             llamando a GENPARAM por cada
003000*                             renglon de PARAM-DEFS
003100*    880602  MIP   TP-006    se completa la llamada a BUSCADIA
003200*                             con el avance dia por dia sobre
003300*                             el cursor de cotizaciones
003400*    890207  MIP   TP-009    se agrega PROCESAR-ESTADISTICAS,
003500*                             llamando a COSTOSUM y COSTOPROD
003600*                             por cada STAT-RECORD y grabando
003700*                             SCORES
003800*    900815  IGM   TP-017    se agrega PROCESAR-NOTICIAS sobre
003900*                             ALMACNOT (carga/registro/grabado)
004000*    930822  IGM   TP-027    se agrega el desglose de la fecha
004100*                             de proceso (AAAA-MM-DD) para el
004150*                             RUNLOG, alineado con el soporte de
004160*                             BUSCADIA para retroceso de iteracion
004200*    950118  RGZ   TP-035    RUNLOG ahora imprime cantidad
004300*                             enumerada de cada parametro
004350*    950827  RGZ   TP-037    se agrega el llamado a la purga de
004370*                             ALMACNOT (operacion 'P') al final
004380*                             de cada corrida
004600*    970326  RGZ   TP-044    precision de SCORES fijada a 6
004700*                             decimales, igual que las funciones
004800*                             de costo
004900*    981130  RGZ   Y2K-04    revision de siglo: WS-FECHA-CORRIDA
005000*                             se toma con ACCEPT FROM DATE
005100*                             YYYYMMDD (4 digitos de anio) en vez
005200*                             del ACCEPT FROM DATE de 2 digitos
005300*                             usado hasta esta version
005400*    990219  RGZ   Y2K-04    prueba de regresion de fin de siglo
005500*                             sobre una corrida completa, sin
005600*                             hallazgos
005700*    020411  DLM   TP-058    tabla de pesos local ampliada a 50
005800*                             renglones para alinear con WGTREC
005900*    030605  DLM   TP-062    mensaje de error de GENPARAM ahora
006000*                             se imprime en el RUNLOG en vez de
006100*                             quedar solo en el DISPLAY de consola
006200*    040819  DLM   TP-068    se revisa PROCESAR-ESTADISTICAS para
006300*                             la proteccion de division por cero
006400*                             agregada en COSTOPROD
006500*    050930  DLM   TP-074    limpieza general de comentarios y
006600*                             de la bitacora de cambios, sin
006700*                             cambio de logica
006800*    061130  RGZ   TP-081    se agrega CARGAR-ALGORITMOS con la
006900*                             tabla semilla de nombres conocidos
007000*                             (reemplaza la carga manual de
007100*                             nombres que antes mantenia a mano
007200*                             la mesa de research)
007300*****************************************************************
007400
007500 ENVIRONMENT DIVISION.
007600 CONFIGURATION SECTION.
007700 SPECIAL-NAMES.
007800     C01 IS TOP-OF-FORM.
007900
008000 INPUT-OUTPUT SECTION.
008100 FILE-CONTROL.
008200
008300     SELECT PARAM-DEFS ASSIGN TO PARMDEFS
008400         ORGANIZATION IS LINE SEQUENTIAL
008500         FILE STATUS IS FS-PARMDEFS.
008600
008700     SELECT WEIGHTS ASSIGN TO WEIGHTS
008800         ORGANIZATION IS LINE SEQUENTIAL
008900         FILE STATUS IS FS-WEIGHTS.
009000
009100     SELECT STATISTICS ASSIGN TO STATIST
009200         ORGANIZATION IS LINE SEQUENTIAL
009300         FILE STATUS IS FS-STATIST.
009400
009500     SELECT SCORES ASSIGN TO SCORES
009600         ORGANIZATION IS LINE SEQUENTIAL
009700         FILE STATUS IS FS-SCORES.
009800
009900     SELECT RUNLOG ASSIGN TO RUNLOG
010000         ORGANIZATION IS LINE SEQUENTIAL
010100         FILE STATUS IS FS-RUNLOG.
010200
010300 DATA DIVISION.
010400 FILE SECTION.
010500
010600 FD  PARAM-DEFS
010700     LABEL RECORD IS STANDARD.
010800 COPY PARMDEF.
010900
011000 FD  WEIGHTS
011100     LABEL RECORD IS STANDARD.
011200 COPY WGTREC.
011300
011400 FD  STATISTICS
011500     LABEL RECORD IS STANDARD.
011600 COPY STATREC.
011700
011800 FD  SCORES
011900     LABEL RECORD IS STANDARD.
012000 01  SCORE-RECORD.
012100     05  SCR-SEQ                 PIC 9(06).
012200     05  SCR-SUMA-PESADA         PIC S9(07)V9(06).
012300     05  SCR-PRODUCTO-PESADO     PIC S9(07)V9(06).
012400     05  FILLER                  PIC X(04).
012500*    TP-062 -- VISTA DE VOLCADO PARA DIAGNOSTICO CUANDO UN
012600*    SCORE SALE SOSPECHOSO (MESA PIDIO PODER VER LOS BYTES
012700*    CRUDOS SIN TENER QUE REEDITAR EL LAYOUT DE ARRIBA).
012800 01  SCORE-RECORD-DUMP REDEFINES SCORE-RECORD.
012900     05  FILLER                  PIC X(20).
013000
013100 FD  RUNLOG
013200     LABEL RECORD IS STANDARD.
013300 01  REG-RUNLOG                  PIC X(132).
013400
013500 WORKING-STORAGE SECTION.
013600 COPY WSCOMMON.
013700
013800 77  FS-PARMDEFS              PIC XX.
013900     88  OK-PARMDEFS              VALUE '00'.
014000     88  EOF-PARMDEFS             VALUE '10'.
014100 77  FS-WEIGHTS               PIC XX.
014200     88  OK-WEIGHTS               VALUE '00'.
014300     88  EOF-WEIGHTS              VALUE '10'.
014400 77  FS-STATIST               PIC XX.
014500     88  OK-STATIST               VALUE '00'.
014600     88  EOF-STATIST              VALUE '10'.
014700 77  FS-SCORES                PIC XX.
014800     88  OK-SCORES                VALUE '00'.
014900 77  FS-RUNLOG                PIC XX.
015000     88  OK-RUNLOG                VALUE '00'.
015100
015200 77  WS-CONTADOR-PARAMS       PIC 9(04) COMP VALUE 0.
015300 77  WS-TOT-TAMANIO-PARAMS    PIC 9(09) COMP VALUE 0.
015400 77  WS-CONTADOR-STATS        PIC 9(04) COMP VALUE 0.
015500 77  WS-SEQ-SCORE             PIC 9(06) COMP VALUE 0.
015700 77  WS-CANT-PESOS-CARGADOS   PIC 9(04) COMP VALUE 0.
015800 77  WS-PUNTAJE-SUMA          PIC S9(07)V9(06) VALUE 0.
015900 77  WS-PUNTAJE-PRODUCTO      PIC S9(07)V9(06) VALUE 0.
016000 01  FILLER                   PIC X(01).
016100
016200*    TP-058 -- TABLA DE PESOS EN MEMORIA, ARMADA UNA SOLA VEZ
016300*    DESDE EL ARCHIVO WEIGHTS Y REUTILIZADA PARA CADA STAT-RECORD
016400*    QUE SE PUNTUA.  MISMOS CAMPOS QUE WGTREC, A NIVEL 10 PORQUE
016500*    VIAJAN DENTRO DE UNA TABLA OCCURS (VER COSTOSUM/COSTOPROD).
016600 01  WS-TABLA-PESOS.
016700     05  WS-PESO-ELEM  OCCURS 50 TIMES.
016800         10  WS-TP-METRIC         PIC X(12).
016900         10  WS-TP-WEIGHT         PIC S9(03)V9(06).
017000         10  FILLER               PIC X(01).
017010*    TP-068 -- CANTIDAD DE PESOS EN VISTA DISPLAY PARA EL LIMITE
017020*    DE LLAMADA A COSTOSUM/COSTOPROD (LK-CANT-PESOS ES DISPLAY
017030*    EN AMBOS SUBPROGRAMAS; EL CONTADOR DE ARRIBA ES COMP).
017040 77  WS-CANT-PESOS-DISPLAY    PIC 9(04).
017100
017200*    CAMPOS DE INTERCAMBIO CON BUSCADIA (CURSOR DE COTIZACIONES).
017300 77  WS-BD-OPERACION          PIC X.
017400 77  WS-BD-FECHA-DESDE        PIC 9(08).
017500 77  WS-BD-FECHA-PEDIDA       PIC 9(08).
017600 77  WS-BD-FECHA-ENCONTRADA   PIC 9(08).
017700 77  WS-BD-HAY-DATO           PIC X.
017800     88  BD-HAY-DATO-SI           VALUE 'S'.
017900 77  WS-BD-ESTADO             PIC XX.
018000
018100*    CAMPOS DE INTERCAMBIO CON GENPARAM (BARRIDO MULTI-START).
018200 77  WS-GP-OPERACION          PIC X.
018300 77  WS-GP-NOMBRE             PIC X(20).
018400 01  WS-GP-PARAMETRO.
018500     05  WS-GP-DESDE              PIC S9(09).
018600     05  WS-GP-HASTA              PIC S9(09).
018700     05  WS-GP-PASO               PIC S9(09).
018800*    TP-062 -- VISTA DE RENGLON UNICO PARA IMPRIMIR-LINEA-PARAM.
018900 01  WS-GP-PARAMETRO-X REDEFINES WS-GP-PARAMETRO.
019000     05  WS-GP-PARAMETRO-X-RENGLON PIC X(27).
019100 77  WS-GP-INDICE             PIC 9(09).
019200 77  WS-GP-TAMANIO            PIC 9(09).
019300 77  WS-GP-VALOR              PIC S9(09).
019400 77  WS-GP-MENSAJE            PIC X(60).
019500 77  WS-GP-ESTADO             PIC XX.
019600
019700*    CAMPOS DE INTERCAMBIO CON REGALGOR (TABLA DE ALGORITMOS).
019800 77  WS-RA-OPERACION          PIC X.
019900 77  WS-RA-NOMBRE             PIC X(40).
020000 77  WS-RA-TIPO               PIC X(05).
020100 77  WS-RA-ENCONTRADO         PIC X.
020200 77  WS-RA-NOMBRE-HALLADO     PIC X(40).
020300 77  WS-RA-ESTADO             PIC XX.
020400
020500*    CAMPOS DE INTERCAMBIO CON ALMACNOT (ARCHIVO DE NOTICIAS).
020600 77  WS-AN-OPERACION          PIC X.
020700 77  WS-AN-TIPO-REGISTRO      PIC X.
020800 77  WS-AN-CAT-DISPLAY        PIC X(40).
020900 77  WS-AN-CAT-ENGLISH        PIC X(40).
021000 77  WS-AN-CAT-URLNAME        PIC X(40).
021100 77  WS-AN-SUB-CAT-ID         PIC 9(06).
021200 77  WS-AN-SUB-DISPLAY        PIC X(40).
021300 77  WS-AN-SUB-ENGLISH        PIC X(40).
021400 77  WS-AN-SUB-URLNAME        PIC X(40).
021500 77  WS-AN-ART-SUB-ID         PIC 9(06).
021600 77  WS-AN-ART-AUTHOR         PIC X(40).
021700 77  WS-AN-ART-PUBDATE        PIC 9(08).
021800 77  WS-AN-ART-TITLE          PIC X(60).
021900 77  WS-AN-ART-SOURCE         PIC X(40).
022000 77  WS-AN-ART-URL            PIC X(80).
022100 77  WS-AN-ID-ASIGNADO        PIC 9(08).
022200 77  WS-AN-CAT-ID-1           PIC 9(08) VALUE 0.
022300 77  WS-AN-CAT-ID-2           PIC 9(08) VALUE 0.
022400 77  WS-AN-SUB-ID-1           PIC 9(08) VALUE 0.
022500 77  WS-AN-SUB-ID-2           PIC 9(08) VALUE 0.
022600 01  WS-AN-FECHA-PROCESO      PIC 9(08).
022700*    TP-027 -- DESGLOSE DE LA FECHA DE PROCESO PARA QUE EL
022800*    RUNLOG PUEDA IMPRIMIRLA COMO AAAA-MM-DD.
022900 01  WS-AN-FECHA-PROCESO-X REDEFINES WS-AN-FECHA-PROCESO.
023000     05  WS-AN-FP-AAAA            PIC 9(04).
023100     05  WS-AN-FP-MM              PIC 9(02).
023200     05  WS-AN-FP-DD              PIC 9(02).
023300 77  WS-AN-DIAS-ATRAS         PIC 9(04) VALUE 30.
023400 77  WS-AN-CANT-CATEGORIAS    PIC 9(04).
023500 77  WS-AN-CANT-SUBCATEGORIAS PIC 9(04).
023600 77  WS-AN-CANT-ARTICULOS     PIC 9(04).
023700 77  WS-AN-CANT-NUEVOS        PIC 9(04).
023800 77  WS-AN-CANT-PURGADOS      PIC 9(04).
023900 77  WS-AN-ESTADO             PIC XX.
024000
024100 01  WS-TOTALES-NOTICIAS.
024200     05  WS-TOT-CAT               PIC 9(04).
024300     05  WS-TOT-SUB               PIC 9(04).
024400     05  WS-TOT-ART               PIC 9(04).
024500     05  WS-TOT-NUEVOS            PIC 9(04).
024600     05  WS-TOT-PURGADOS          PIC 9(04).
024700*    TP-074 -- VISTA DE VOLCADO, MISMO USO QUE SCORE-RECORD-DUMP.
024800 01  WS-TOTALES-NOTICIAS-DUMP REDEFINES WS-TOTALES-NOTICIAS.
024900     05  FILLER                   PIC X(20).
025000
025100 77  WS-LINEA-RUNLOG          PIC X(132).
025110*    TP-062 -- CAMPOS DE EDICION: STRING EXIGE OPERANDOS DISPLAY,
025120*    LOS CONTADORES COMP DE ARRIBA SE VUELCAN AQUI ANTES DE
025130*    ARMAR CADA RENGLON DEL RUNLOG.
025140 77  WS-ED-SEQ-SCORE          PIC 9(06).
025150 77  WS-ED-CONTADOR-PARAMS    PIC 9(04).
025160 77  WS-ED-TOT-TAMANIO-PARAMS PIC 9(09).
025170 77  WS-ED-CANT-PESOS-CARG    PIC 9(04).
025180 77  WS-ED-CONTADOR-STATS     PIC 9(04).
025200 01  FILLER                   PIC X(01).
025300
025400*    TP-001/TP-004/TP-009/TP-017 -- ENCABEZADO DE PAGINA DEL
025500*    RUNLOG, COMUN A TODAS LAS HOJAS DE LA CORRIDA.
025600 01  WS-ENCAB-1.
025700     03  FILLER               PIC X(07) VALUE "FECHA: ".
025800     03  E1-AAAA              PIC 9(04).
025900     03  FILLER               PIC X(01) VALUE "-".
026000     03  E1-MM                PIC 9(02).
026100     03  FILLER               PIC X(01) VALUE "-".
026200     03  E1-DD                PIC 9(02).
026300     03  FILLER               PIC X(10) VALUE SPACES.
026400     03  FILLER               PIC X(30)
026500         VALUE "MESA DE SIMULACION BURSATIL -".
026600     03  FILLER               PIC X(26)
026700         VALUE " CORRIDA DE BATCH DIARIA".
026800     03  FILLER               PIC X(20) VALUE SPACES.
026900     03  FILLER               PIC X(06) VALUE "HOJA: ".
027000     03  E1-HOJA              PIC 9(03).
027100     03  FILLER               PIC X(20) VALUE SPACES.
027200
027300 PROCEDURE DIVISION.
027400
027500 CONTROL-PPAL.
027600     PERFORM INICIALIZAR THRU INICIALIZAR-EXIT.
027700     PERFORM CARGAR-ALGORITMOS THRU CARGAR-ALGORITMOS-EXIT.
027800     PERFORM PROCESAR-UNA-ACCION THRU PROCESAR-UNA-ACCION-EXIT.
027900     PERFORM PROCESAR-PARAMETROS THRU PROCESAR-PARAMETROS-EXIT.
028000     PERFORM PROCESAR-ESTADISTICAS
028100         THRU PROCESAR-ESTADISTICAS-EXIT.
028200     PERFORM PROCESAR-NOTICIAS THRU PROCESAR-NOTICIAS-EXIT.
028300     PERFORM IMPRIMIR-TOTALES-FINALES
028400         THRU IMPRIMIR-TOTALES-FINALES-EXIT.
028500     PERFORM FINALIZAR THRU FINALIZAR-EXIT.
028600     STOP RUN.
028700
028800*    Y2K-04 -- FECHA DE CORRIDA CON ANIO DE 4 DIGITOS.
028900 INICIALIZAR.
029000     ACCEPT WS-FECHA-CORRIDA-X FROM DATE YYYYMMDD.
029100     MOVE 1 TO WS-HOJA.
029200     MOVE 0 TO WS-RENGLONES.
029300     OPEN INPUT PARAM-DEFS.
029400     OPEN INPUT WEIGHTS.
029500     OPEN INPUT STATISTICS.
029600     OPEN OUTPUT SCORES.
029700     OPEN OUTPUT RUNLOG.
029800     IF NOT OK-PARMDEFS OR NOT OK-WEIGHTS OR NOT OK-STATIST
029900         DISPLAY "ERROR AL ABRIR ARCHIVOS DE ENTRADA: "
030000             FS-PARMDEFS " " FS-WEIGHTS " " FS-STATIST
030100         STOP RUN
030200     END-IF.
030300     PERFORM IMPRIMIR-ENCABEZADO THRU IMPRIMIR-ENCABEZADO-EXIT.
030400 INICIALIZAR-EXIT.
030500     EXIT.
030600
030700*    TP-081 -- CARGA INICIAL DE LA TABLA DE ALGORITMOS CONOCIDOS.
030800*    DOS DE LAS SEIS SEMILLAS CONTIENEN "TEST" O "$" A PROPOSITO
030900*    PARA EJERCITAR EL RECHAZO DE CARGA MASIVA DE REGALGOR.
031000 CARGAR-ALGORITMOS.
031100     MOVE 'C' TO WS-RA-OPERACION.
031200     MOVE "AVGGAINFILTER"   TO WS-RA-NOMBRE.
031300     MOVE "STOCK"           TO WS-RA-TIPO.
031400     CALL 'REGALGOR' USING WS-RA-OPERACION WS-RA-NOMBRE
031500         WS-RA-TIPO WS-RA-ENCONTRADO WS-RA-NOMBRE-HALLADO
031600         WS-RA-ESTADO.
031700     MOVE "KELLYCRITERION"  TO WS-RA-NOMBRE.
031800     MOVE "STOCK"           TO WS-RA-TIPO.
031900     CALL 'REGALGOR' USING WS-RA-OPERACION WS-RA-NOMBRE
032000         WS-RA-TIPO WS-RA-ENCONTRADO WS-RA-NOMBRE-HALLADO
032100         WS-RA-ESTADO.
032200     MOVE "MAXWINFILTER"    TO WS-RA-NOMBRE.
032300     MOVE "STOCK"           TO WS-RA-TIPO.
032400     CALL 'REGALGOR' USING WS-RA-OPERACION WS-RA-NOMBRE
032500         WS-RA-TIPO WS-RA-ENCONTRADO WS-RA-NOMBRE-HALLADO
032600         WS-RA-ESTADO.
032700     MOVE "PERIODRANKING"   TO WS-RA-NOMBRE.
032800     MOVE "EOD  "           TO WS-RA-TIPO.
032900     CALL 'REGALGOR' USING WS-RA-OPERACION WS-RA-NOMBRE
033000         WS-RA-TIPO WS-RA-ENCONTRADO WS-RA-NOMBRE-HALLADO
033100         WS-RA-ESTADO.
033200     MOVE "TESTFILTER"      TO WS-RA-NOMBRE.
033300     MOVE "STOCK"           TO WS-RA-TIPO.
033400     CALL 'REGALGOR' USING WS-RA-OPERACION WS-RA-NOMBRE
033500         WS-RA-TIPO WS-RA-ENCONTRADO WS-RA-NOMBRE-HALLADO
033600         WS-RA-ESTADO.
033700     MOVE "DOLLAR$RANKING"  TO WS-RA-NOMBRE.
033800     MOVE "EOD  "           TO WS-RA-TIPO.
033900     CALL 'REGALGOR' USING WS-RA-OPERACION WS-RA-NOMBRE
034000         WS-RA-TIPO WS-RA-ENCONTRADO WS-RA-NOMBRE-HALLADO
034100         WS-RA-ESTADO.
034200 CARGAR-ALGORITMOS-EXIT.
034300     EXIT.
034400
034500*    TP-006/TP-027 -- UNA SOLA ACCION POR CORRIDA (EL STOCKDAY
034600*    ACTIVO SE DEFINE POR JCL/ASIGNACION EXTERNA DEL ARCHIVO DE
034700*    BUSCADIA).  SE POSICIONA EL CURSOR EN LA FECHA DE CORRIDA Y
034800*    SE PIDE LA COTIZACION DE ESE MISMO DIA.
034900 PROCESAR-UNA-ACCION.
035000     MOVE 'A' TO WS-BD-OPERACION.
035100     MOVE WS-FECHA-CORRIDA-X TO WS-BD-FECHA-DESDE.
035200     CALL 'BUSCADIA' USING WS-BD-OPERACION WS-BD-FECHA-DESDE
035300         WS-BD-FECHA-PEDIDA WS-BD-FECHA-ENCONTRADA
035400         WS-BD-HAY-DATO WS-BD-ESTADO.
035500     IF WS-BD-ESTADO = 'OK'
035600         MOVE 'S' TO WS-BD-OPERACION
035700         MOVE WS-FECHA-CORRIDA-X TO WS-BD-FECHA-PEDIDA
035800         CALL 'BUSCADIA' USING WS-BD-OPERACION WS-BD-FECHA-DESDE
035900             WS-BD-FECHA-PEDIDA WS-BD-FECHA-ENCONTRADA
036000             WS-BD-HAY-DATO WS-BD-ESTADO
036100         PERFORM IMPRIMIR-LINEA-ACCION
036200             THRU IMPRIMIR-LINEA-ACCION-EXIT
036300         MOVE 'C' TO WS-BD-OPERACION
036400         CALL 'BUSCADIA' USING WS-BD-OPERACION WS-BD-FECHA-DESDE
036500             WS-BD-FECHA-PEDIDA WS-BD-FECHA-ENCONTRADA
036600             WS-BD-HAY-DATO WS-BD-ESTADO
036700     END-IF.
036800 PROCESAR-UNA-ACCION-EXIT.
036900     EXIT.
037000
037100*    TP-004/TP-011 -- UN RENGLON DE PARAM-DEFS POR LLAMADA A
037200*    GENPARAM; EL TAMANIO DEVUELTO SE ACUMULA PARA EL TOTAL
037300*    FINAL DEL RUNLOG.
037400 PROCESAR-PARAMETROS.
037500     PERFORM LEER-UN-PARAMETRO THRU LEER-UN-PARAMETRO-EXIT.
037600     PERFORM PROCESAR-UN-PARAMETRO THRU PROCESAR-UN-PARAMETRO-EXIT
037700         UNTIL EOF-PARMDEFS.
037800 PROCESAR-PARAMETROS-EXIT.
037900     EXIT.
038000
038100 LEER-UN-PARAMETRO.
038200     READ PARAM-DEFS RECORD
038300         AT END
038400             MOVE '10' TO FS-PARMDEFS
038500     END-READ.
038600 LEER-UN-PARAMETRO-EXIT.
038700     EXIT.
038800
038900 PROCESAR-UN-PARAMETRO.
039000     ADD 1 TO WS-CONTADOR-PARAMS.
039100     MOVE 'V' TO WS-GP-OPERACION.
039200     MOVE PARM-NAME TO WS-GP-NOMBRE.
039300     MOVE PARM-FROM TO WS-GP-DESDE.
039400     MOVE PARM-TO   TO WS-GP-HASTA.
039500     MOVE PARM-STEP TO WS-GP-PASO.
039600     CALL 'GENPARAM' USING WS-GP-OPERACION WS-GP-NOMBRE
039700         WS-GP-PARAMETRO WS-GP-INDICE WS-GP-TAMANIO WS-GP-VALOR
039800         WS-GP-MENSAJE WS-GP-ESTADO.
039900     IF WS-GP-ESTADO = 'OK'
040000         ADD WS-GP-TAMANIO TO WS-TOT-TAMANIO-PARAMS
040100     END-IF.
040200     PERFORM IMPRIMIR-LINEA-PARAMETRO
040300         THRU IMPRIMIR-LINEA-PARAMETRO-EXIT.
040400     PERFORM LEER-UN-PARAMETRO THRU LEER-UN-PARAMETRO-EXIT.
040500 PROCESAR-UN-PARAMETRO-EXIT.
040600     EXIT.
040700
040800*    TP-009/TP-058/TP-068 -- LA TABLA DE PESOS SE CARGA UNA SOLA
040900*    VEZ Y SE REUTILIZA PARA CADA STAT-RECORD LEIDO.
041000 PROCESAR-ESTADISTICAS.
041100     PERFORM CARGAR-UN-PESO THRU CARGAR-UN-PESO-EXIT.
041200     PERFORM ACUMULAR-UN-PESO THRU ACUMULAR-UN-PESO-EXIT
041300         UNTIL EOF-WEIGHTS OR WS-CANT-PESOS-CARGADOS = 50.
041400     PERFORM LEER-UNA-ESTADISTICA THRU LEER-UNA-ESTADISTICA-EXIT.
041500     PERFORM PROCESAR-UNA-ESTADISTICA
041600         THRU PROCESAR-UNA-ESTADISTICA-EXIT
041700         UNTIL EOF-STATIST.
041800 PROCESAR-ESTADISTICAS-EXIT.
041900     EXIT.
042000
042100 CARGAR-UN-PESO.
042200     READ WEIGHTS RECORD
042300         AT END
042400             MOVE '10' TO FS-WEIGHTS
042500     END-READ.
042600 CARGAR-UN-PESO-EXIT.
042700     EXIT.
042800
042900 ACUMULAR-UN-PESO.
043000     ADD 1 TO WS-CANT-PESOS-CARGADOS.
043100     MOVE WGT-METRIC TO WS-TP-METRIC(WS-CANT-PESOS-CARGADOS).
043200     MOVE WGT-WEIGHT TO WS-TP-WEIGHT(WS-CANT-PESOS-CARGADOS).
043300     PERFORM CARGAR-UN-PESO THRU CARGAR-UN-PESO-EXIT.
043400 ACUMULAR-UN-PESO-EXIT.
043500     EXIT.
043600
043700 LEER-UNA-ESTADISTICA.
043800     READ STATISTICS RECORD
043900         AT END
044000             MOVE '10' TO FS-STATIST
044100     END-READ.
044200 LEER-UNA-ESTADISTICA-EXIT.
044300     EXIT.
044400
044500 PROCESAR-UNA-ESTADISTICA.
044600     ADD 1 TO WS-CONTADOR-STATS.
044700     ADD 1 TO WS-SEQ-SCORE.
044710     MOVE WS-CANT-PESOS-CARGADOS TO WS-CANT-PESOS-DISPLAY.
044800     CALL 'COSTOSUM' USING STAT-RECORD WS-TABLA-PESOS
044900         WS-CANT-PESOS-DISPLAY WS-PUNTAJE-SUMA.
045000     CALL 'COSTOPROD' USING STAT-RECORD WS-TABLA-PESOS
045100         WS-CANT-PESOS-DISPLAY WS-PUNTAJE-PRODUCTO.
045200     MOVE WS-SEQ-SCORE TO SCR-SEQ.
045300     MOVE WS-PUNTAJE-SUMA TO SCR-SUMA-PESADA.
045400     MOVE WS-PUNTAJE-PRODUCTO TO SCR-PRODUCTO-PESADO.
045500     WRITE SCORE-RECORD.
045600     PERFORM IMPRIMIR-LINEA-ESTADISTICA
045700         THRU IMPRIMIR-LINEA-ESTADISTICA-EXIT.
045800     PERFORM LEER-UNA-ESTADISTICA THRU LEER-UNA-ESTADISTICA-EXIT.
045900 PROCESAR-UNA-ESTADISTICA-EXIT.
046000     EXIT.
046100
046200*    TP-017 -- UNA ITERACION DE DESCARGA EQUIVALE A: CARGAR EL
046300*    ARCHIVO, REGISTRAR LO QUE LLEGO NUEVO, GRABAR LOS CAMBIOS Y
046400*    PURGAR LOS ARTICULOS VIEJOS.  LO QUE "LLEGO NUEVO" LO
046500*    ENTREGABA ANTES UN PROCESO EXTERNO DE BAJADO DE NOTICIAS,
046600*    FUERA DE ALCANCE DE ESTE BATCH; AQUI SE SIMULA CON LAS
046700*    SEMILLAS FIJAS DE REGISTRAR-NOTICIAS-SEMILLA.
046800 PROCESAR-NOTICIAS.
046900     MOVE 'L' TO WS-AN-OPERACION.
047000     PERFORM LLAMAR-ALMACNOT THRU LLAMAR-ALMACNOT-EXIT.
047100     PERFORM REGISTRAR-NOTICIAS-SEMILLA
047200         THRU REGISTRAR-NOTICIAS-SEMILLA-EXIT.
047300     MOVE 'G' TO WS-AN-OPERACION.
047400     PERFORM LLAMAR-ALMACNOT THRU LLAMAR-ALMACNOT-EXIT.
047500     MOVE 'P' TO WS-AN-OPERACION.
047600     MOVE WS-FECHA-CORRIDA-X TO WS-AN-FECHA-PROCESO.
047700     PERFORM LLAMAR-ALMACNOT THRU LLAMAR-ALMACNOT-EXIT.
047800     MOVE WS-AN-CANT-CATEGORIAS TO WS-TOT-CAT.
047900     MOVE WS-AN-CANT-SUBCATEGORIAS TO WS-TOT-SUB.
048000     MOVE WS-AN-CANT-ARTICULOS TO WS-TOT-ART.
048100     MOVE WS-AN-CANT-NUEVOS TO WS-TOT-NUEVOS.
048200     MOVE WS-AN-CANT-PURGADOS TO WS-TOT-PURGADOS.
048300     PERFORM IMPRIMIR-TOTALES-NOTICIAS
048400         THRU IMPRIMIR-TOTALES-NOTICIAS-EXIT.
048500 PROCESAR-NOTICIAS-EXIT.
048600     EXIT.
048700
048800 LLAMAR-ALMACNOT.
048900     CALL 'ALMACNOT' USING WS-AN-OPERACION WS-AN-TIPO-REGISTRO
049000         WS-AN-CAT-DISPLAY WS-AN-CAT-ENGLISH WS-AN-CAT-URLNAME
049100         WS-AN-SUB-CAT-ID WS-AN-SUB-DISPLAY WS-AN-SUB-ENGLISH
049200         WS-AN-SUB-URLNAME WS-AN-ART-SUB-ID WS-AN-ART-AUTHOR
049300         WS-AN-ART-PUBDATE WS-AN-ART-TITLE WS-AN-ART-SOURCE
049400         WS-AN-ART-URL WS-AN-ID-ASIGNADO WS-AN-FECHA-PROCESO
049500         WS-AN-DIAS-ATRAS WS-AN-CANT-CATEGORIAS
049600         WS-AN-CANT-SUBCATEGORIAS WS-AN-CANT-ARTICULOS
049700         WS-AN-CANT-NUEVOS WS-AN-CANT-PURGADOS WS-AN-ESTADO.
049800 LLAMAR-ALMACNOT-EXIT.
049900     EXIT.
050000
050100*    TP-017 -- DOS CATEGORIAS, DOS SUBCATEGORIAS (UNA POR
050200*    CATEGORIA) Y TRES ARTICULOS (REPARTIDOS ENTRE LAS DOS
050300*    SUBCATEGORIAS), A MODO DE LOTE DE NOTICIAS ENTRANTE.
050400 REGISTRAR-NOTICIAS-SEMILLA.
050500     PERFORM REGISTRAR-CATEGORIA-1 THRU REGISTRAR-CATEGORIA-1-EXIT.
050600     PERFORM REGISTRAR-CATEGORIA-2 THRU REGISTRAR-CATEGORIA-2-EXIT.
050700     PERFORM REGISTRAR-SUBCAT-1 THRU REGISTRAR-SUBCAT-1-EXIT.
050800     PERFORM REGISTRAR-SUBCAT-2 THRU REGISTRAR-SUBCAT-2-EXIT.
050900     PERFORM REGISTRAR-ARTICULO-1 THRU REGISTRAR-ARTICULO-1-EXIT.
051000     PERFORM REGISTRAR-ARTICULO-2 THRU REGISTRAR-ARTICULO-2-EXIT.
051100     PERFORM REGISTRAR-ARTICULO-3 THRU REGISTRAR-ARTICULO-3-EXIT.
051200 REGISTRAR-NOTICIAS-SEMILLA-EXIT.
051300     EXIT.
051400
051500 REGISTRAR-CATEGORIA-1.
051600     MOVE 'R' TO WS-AN-OPERACION.
051700     MOVE 'C' TO WS-AN-TIPO-REGISTRO.
051800     MOVE "MERCADOS"            TO WS-AN-CAT-DISPLAY.
051900     MOVE "MARKETS"             TO WS-AN-CAT-ENGLISH.
052000     MOVE "markets"             TO WS-AN-CAT-URLNAME.
052100     PERFORM LLAMAR-ALMACNOT THRU LLAMAR-ALMACNOT-EXIT.
052200     MOVE WS-AN-ID-ASIGNADO TO WS-AN-CAT-ID-1.
052300 REGISTRAR-CATEGORIA-1-EXIT.
052400     EXIT.
052500
052600 REGISTRAR-CATEGORIA-2.
052700     MOVE 'R' TO WS-AN-OPERACION.
052800     MOVE 'C' TO WS-AN-TIPO-REGISTRO.
052900     MOVE "ECONOMIA"            TO WS-AN-CAT-DISPLAY.
053000     MOVE "ECONOMY"             TO WS-AN-CAT-ENGLISH.
053100     MOVE "economy"             TO WS-AN-CAT-URLNAME.
053200     PERFORM LLAMAR-ALMACNOT THRU LLAMAR-ALMACNOT-EXIT.
053300     MOVE WS-AN-ID-ASIGNADO TO WS-AN-CAT-ID-2.
053400 REGISTRAR-CATEGORIA-2-EXIT.
053500     EXIT.
053600
053700 REGISTRAR-SUBCAT-1.
053800     MOVE 'R' TO WS-AN-OPERACION.
053900     MOVE 'S' TO WS-AN-TIPO-REGISTRO.
054000     MOVE WS-AN-CAT-ID-1        TO WS-AN-SUB-CAT-ID.
054100     MOVE "ACCIONES LOCALES"    TO WS-AN-SUB-DISPLAY.
054200     MOVE "LOCAL STOCKS"        TO WS-AN-SUB-ENGLISH.
054300     MOVE "local-stocks"        TO WS-AN-SUB-URLNAME.
054400     PERFORM LLAMAR-ALMACNOT THRU LLAMAR-ALMACNOT-EXIT.
054500     MOVE WS-AN-ID-ASIGNADO TO WS-AN-SUB-ID-1.
054600 REGISTRAR-SUBCAT-1-EXIT.
054700     EXIT.
054800
054900 REGISTRAR-SUBCAT-2.
055000     MOVE 'R' TO WS-AN-OPERACION.
055100     MOVE 'S' TO WS-AN-TIPO-REGISTRO.
055200     MOVE WS-AN-CAT-ID-2        TO WS-AN-SUB-CAT-ID.
055300     MOVE "TASA DE INTERES"     TO WS-AN-SUB-DISPLAY.
055400     MOVE "INTEREST RATES"      TO WS-AN-SUB-ENGLISH.
055500     MOVE "interest-rates"      TO WS-AN-SUB-URLNAME.
055600     PERFORM LLAMAR-ALMACNOT THRU LLAMAR-ALMACNOT-EXIT.
055700     MOVE WS-AN-ID-ASIGNADO TO WS-AN-SUB-ID-2.
055800 REGISTRAR-SUBCAT-2-EXIT.
055900     EXIT.
056000
056100 REGISTRAR-ARTICULO-1.
056200     MOVE 'R' TO WS-AN-OPERACION.
056300     MOVE 'A' TO WS-AN-TIPO-REGISTRO.
056400     MOVE WS-AN-SUB-ID-1        TO WS-AN-ART-SUB-ID.
056500     MOVE "BOLSA LOCAL"         TO WS-AN-ART-AUTHOR.
056600     MOVE WS-FECHA-CORRIDA-X    TO WS-AN-ART-PUBDATE.
056700     MOVE "INDICE CIERRA EN ALZA"
056800                                TO WS-AN-ART-TITLE.
056900     MOVE "AGENCIA MERCADOS"    TO WS-AN-ART-SOURCE.
057000     MOVE "http://mercados.local/alza"
057100                                TO WS-AN-ART-URL.
057200     PERFORM LLAMAR-ALMACNOT THRU LLAMAR-ALMACNOT-EXIT.
057300 REGISTRAR-ARTICULO-1-EXIT.
057400     EXIT.
057500
057600 REGISTRAR-ARTICULO-2.
057700     MOVE 'R' TO WS-AN-OPERACION.
057800     MOVE 'A' TO WS-AN-TIPO-REGISTRO.
057900     MOVE WS-AN-SUB-ID-1        TO WS-AN-ART-SUB-ID.
058000     MOVE "BOLSA LOCAL"         TO WS-AN-ART-AUTHOR.
058100     MOVE WS-FECHA-CORRIDA-X    TO WS-AN-ART-PUBDATE.
058200     MOVE "VOLUMEN OPERADO SUBE 8 POR CIENTO"
058300                                TO WS-AN-ART-TITLE.
058400     MOVE "AGENCIA MERCADOS"    TO WS-AN-ART-SOURCE.
058500     MOVE "http://mercados.local/volumen"
058600                                TO WS-AN-ART-URL.
058700     PERFORM LLAMAR-ALMACNOT THRU LLAMAR-ALMACNOT-EXIT.
058800 REGISTRAR-ARTICULO-2-EXIT.
058900     EXIT.
059000
059100 REGISTRAR-ARTICULO-3.
059200     MOVE 'R' TO WS-AN-OPERACION.
059300     MOVE 'A' TO WS-AN-TIPO-REGISTRO.
059400     MOVE WS-AN-SUB-ID-2        TO WS-AN-ART-SUB-ID.
059500     MOVE "CORRESPONSAL ECONOMIA"
059600                                TO WS-AN-ART-AUTHOR.
059700     MOVE WS-FECHA-CORRIDA-X    TO WS-AN-ART-PUBDATE.
059800     MOVE "BANCO CENTRAL MANTIENE LA TASA"
059900                                TO WS-AN-ART-TITLE.
060000     MOVE "AGENCIA ECONOMIA"    TO WS-AN-ART-SOURCE.
060100     MOVE "http://economia.local/tasa"
060200                                TO WS-AN-ART-URL.
060300     PERFORM LLAMAR-ALMACNOT THRU LLAMAR-ALMACNOT-EXIT.
060400 REGISTRAR-ARTICULO-3-EXIT.
060500     EXIT.
060600
060700 IMPRIMIR-ENCABEZADO.
060800     MOVE WS-FC-AAAA TO E1-AAAA.
060900     MOVE WS-FC-MM   TO E1-MM.
061000     MOVE WS-FC-DD   TO E1-DD.
061100     MOVE WS-HOJA    TO E1-HOJA.
061200     WRITE REG-RUNLOG FROM WS-ENCAB-1.
061300 IMPRIMIR-ENCABEZADO-EXIT.
061400     EXIT.
061500
061600 IMPRIMIR-LINEA-ACCION.
061700     MOVE SPACES TO WS-LINEA-RUNLOG.
061800     IF BD-HAY-DATO-SI
061900         STRING "ACCION   COTIZACION HALLADA PARA FECHA "
062000             WS-BD-FECHA-PEDIDA
062100             DELIMITED BY SIZE INTO WS-LINEA-RUNLOG
062200     ELSE
062300         STRING "ACCION   SIN COTIZACION PARA FECHA "
062400             WS-BD-FECHA-PEDIDA
062500             DELIMITED BY SIZE INTO WS-LINEA-RUNLOG
062600     END-IF.
062700     WRITE REG-RUNLOG FROM WS-LINEA-RUNLOG.
062800 IMPRIMIR-LINEA-ACCION-EXIT.
062900     EXIT.
063000
063100 IMPRIMIR-LINEA-PARAMETRO.
063200     MOVE SPACES TO WS-LINEA-RUNLOG.
063300     IF WS-GP-ESTADO = 'OK'
063400         STRING "PARAMETRO " WS-GP-NOMBRE
063500             " DESDE=" WS-GP-DESDE " HASTA=" WS-GP-HASTA
063600             " PASO=" WS-GP-PASO " CANTIDAD=" WS-GP-TAMANIO
063700             DELIMITED BY SIZE INTO WS-LINEA-RUNLOG
063800     ELSE
063900         STRING "PARAMETRO " WS-GP-NOMBRE
064000             " RECHAZADO: " WS-GP-MENSAJE
064100             DELIMITED BY SIZE INTO WS-LINEA-RUNLOG
064200     END-IF.
064300     WRITE REG-RUNLOG FROM WS-LINEA-RUNLOG.
064400 IMPRIMIR-LINEA-PARAMETRO-EXIT.
064500     EXIT.
064600
064700 IMPRIMIR-LINEA-ESTADISTICA.
064750     MOVE WS-SEQ-SCORE TO WS-ED-SEQ-SCORE.
064800     MOVE SPACES TO WS-LINEA-RUNLOG.
064900     STRING "ESTADISTICA " WS-ED-SEQ-SCORE
065000         " SUMA-PESADA=" WS-PUNTAJE-SUMA
065100         " PRODUCTO-PESADO=" WS-PUNTAJE-PRODUCTO
065200         DELIMITED BY SIZE INTO WS-LINEA-RUNLOG.
065300     WRITE REG-RUNLOG FROM WS-LINEA-RUNLOG.
065400 IMPRIMIR-LINEA-ESTADISTICA-EXIT.
065500     EXIT.
065600
065700 IMPRIMIR-TOTALES-NOTICIAS.
065800     MOVE SPACES TO WS-LINEA-RUNLOG.
065900     STRING "NOTICIAS CATEGORIAS=" WS-TOT-CAT
066000         " SUBCATEGORIAS=" WS-TOT-SUB
066100         " ARTICULOS=" WS-TOT-ART
066200         " NUEVOS=" WS-TOT-NUEVOS
066300         " PURGADOS=" WS-TOT-PURGADOS
066400         DELIMITED BY SIZE INTO WS-LINEA-RUNLOG.
066500     WRITE REG-RUNLOG FROM WS-LINEA-RUNLOG.
066600 IMPRIMIR-TOTALES-NOTICIAS-EXIT.
066700     EXIT.
066800
066900*    TP-035/TP-044 -- TOTALES FINALES: REGISTROS LEIDOS DE
067000*    PARAM-DEFS/WEIGHTS/STATISTICS Y ESCRITOS EN SCORES, MAS EL
067100*    TAMANIO ENUMERADO TOTAL DE TODOS LOS PARAMETROS PROCESADOS.
067200 IMPRIMIR-TOTALES-FINALES.
067210     MOVE WS-CONTADOR-PARAMS TO WS-ED-CONTADOR-PARAMS.
067220     MOVE WS-TOT-TAMANIO-PARAMS TO WS-ED-TOT-TAMANIO-PARAMS.
067230     MOVE WS-CANT-PESOS-CARGADOS TO WS-ED-CANT-PESOS-CARG.
067300     MOVE SPACES TO WS-LINEA-RUNLOG.
067400     STRING "TOTALES PARAM-DEFS-LEIDOS=" WS-ED-CONTADOR-PARAMS
067500         " TAMANIO-ENUMERADO=" WS-ED-TOT-TAMANIO-PARAMS
067600         " PESOS-CARGADOS=" WS-ED-CANT-PESOS-CARG
067700         DELIMITED BY SIZE INTO WS-LINEA-RUNLOG.
067800     WRITE REG-RUNLOG FROM WS-LINEA-RUNLOG.
067810     MOVE WS-CONTADOR-STATS TO WS-ED-CONTADOR-STATS.
067820     MOVE WS-SEQ-SCORE TO WS-ED-SEQ-SCORE.
067900     MOVE SPACES TO WS-LINEA-RUNLOG.
068000     STRING "TOTALES ESTADISTICAS-LEIDAS=" WS-ED-CONTADOR-STATS
068100         " SCORES-ESCRITOS=" WS-ED-SEQ-SCORE
068200         DELIMITED BY SIZE INTO WS-LINEA-RUNLOG.
068300     WRITE REG-RUNLOG FROM WS-LINEA-RUNLOG.
068400 IMPRIMIR-TOTALES-FINALES-EXIT.
068500     EXIT.
068600
068700 FINALIZAR.
068800     CLOSE PARAM-DEFS.
068900     CLOSE WEIGHTS.
069000     CLOSE STATISTICS.
069100     CLOSE SCORES.
069200     CLOSE RUNLOG.
069300 FINALIZAR-EXIT.
069400     EXIT.
069500
069600 END PROGRAM PRINCIPAL.
