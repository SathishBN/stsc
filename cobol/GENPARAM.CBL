000100*****************************************************************
000200*    GENPARAM --  GENERADOR DE SECUENCIA DE UN PARAMETRO ENTERO
000300*    SUBPROGRAMA llamado por PRINCIPAL una vez por cada renglon
000400*    de PARAM-DEFS.  Valida el rango, calcula la cantidad de
000500*    valores del barrido multi-start y devuelve el valor que
000600*    corresponde a un indice dado (FROM + STEP * INDICE).
000700*****************************************************************
000800 IDENTIFICATION DIVISION.
000900 PROGRAM-ID.        GENPARAM.
001000 AUTHOR.            IGNACIO MAZZARA.
001100 INSTALLATION.      MESA DE SIMULACION BURSATIL.
001200 DATE-WRITTEN.      22/04/1987.
001300 DATE-COMPILED.
001400 SECURITY.          USO INTERNO - MESA DE SIMULACION.
001500*****************************************************************
001600*    HISTORIA DE CAMBIOS
001700*    AAMMDD  INIC  TICKET    DESCRIPCION
001800*    870422  IGM   TP-002    version original, solo valida rango
001900*    870903  IGM   TP-004    se agrega calculo de WS-TAMANIO
002000*    891220  MIP   TP-011    redondeo de TAMANIO corregido a
002100*                             "redondeo al entero mas cercano"
002200*                             (antes truncaba)
002300*    950118  RGZ   TP-035    se agrega operacion 'I' para pedir
002400*                             el valor de un indice puntual sin
002500*                             tener que generar toda la tabla
002600*    981130  RGZ   Y2K-04    revision de siglo: parametros son
002700*                             enteros de simulacion, no fechas;
002800*                             sin hallazgos
002900*    030605  DLM   TP-062    mensaje de error ahora incluye el
003000*                             nombre del parametro, pedido por
003100*                             la mesa para depurar mas rapido
003200*****************************************************************
003300
003400 ENVIRONMENT DIVISION.
003500 CONFIGURATION SECTION.
003600 SPECIAL-NAMES.
003700     C01 IS TOP-OF-FORM.
003800
003900 DATA DIVISION.
004000 WORKING-STORAGE SECTION.
004100 01  WS-RANGO.
004150     03  WS-DESDE             PIC S9(09)  COMP.
004200     03  WS-HASTA             PIC S9(09)  COMP.
004300     03  WS-PASO              PIC S9(09)  COMP.
004350 01  WS-RANGO-DUMP  REDEFINES WS-RANGO.
004360*        VISTA DE VOLCADO PARA EL DISPLAY DE DIAGNOSTICO DE
004370*        TP-062 CUANDO EL RANGO LLEGA EN ERROR DESDE PRINCIPAL.
004380     03  WS-RANGO-DUMP-X      PIC X(12).
004700 01  WS-DIFERENCIA            PIC S9(09)V9(04).
004710 01  WS-DIFERENCIA-X  REDEFINES WS-DIFERENCIA.
004720     03  WS-DIFERENCIA-ENTERA     PIC S9(09)V9(02).
004730     03  WS-DIFERENCIA-RESTO      PIC 9(02).
004900 01  FILLER                   PIC X(01).
005000
005100 LINKAGE SECTION.
005200 01  LK-OPERACION             PIC X.
005300*        'V' = VALIDAR Y CALCULAR TAMANIO
005400*        'I' = CALCULAR VALOR EN UN INDICE (PARAMETER(I))
005500 01  LK-NOMBRE                PIC X(20).
005550 01  LK-PARAMETRO.
005600     03  LK-DESDE             PIC S9(09).
005700     03  LK-HASTA             PIC S9(09).
005800     03  LK-PASO              PIC S9(09).
005850 01  LK-PARAMETRO-X  REDEFINES LK-PARAMETRO.
005860*        VISTA POSICIONAL USADA POR EL RUNLOG DE PRINCIPAL PARA
005870*        IMPRIMIR DESDE/HASTA/PASO EN UNA SOLA LINEA DE REPORTE.
005880     03  LK-PARAMETRO-X-RENGLON   PIC X(27).
005900 01  LK-INDICE                PIC 9(09).
006000 01  LK-TAMANIO               PIC 9(09).
006100 01  LK-VALOR                 PIC S9(09).
006200 01  LK-MENSAJE-ERROR         PIC X(60).
006300 01  LK-CODIGO-ESTADO         PIC XX.
006400
006500 PROCEDURE DIVISION USING LK-OPERACION LK-NOMBRE LK-PARAMETRO
006600         LK-INDICE LK-TAMANIO LK-VALOR
006700         LK-MENSAJE-ERROR LK-CODIGO-ESTADO.
006800
006900 CONTROL-PPAL.
007000     MOVE LK-DESDE TO WS-DESDE.
007100     MOVE LK-HASTA TO WS-HASTA.
007200     MOVE LK-PASO  TO WS-PASO.
007300     MOVE SPACES   TO LK-MENSAJE-ERROR.
007400     MOVE 'OK'     TO LK-CODIGO-ESTADO.
007500     IF LK-OPERACION = 'V'
007600         PERFORM VALIDAR-PARAMETRO THRU VALIDAR-PARAMETRO-EXIT
007700     END-IF.
007800     IF LK-OPERACION = 'I'
007900         PERFORM CALCULAR-VALOR THRU CALCULAR-VALOR-EXIT
008000     END-IF.
008100     GOBACK.
008200
008300*    TP-002/TP-011 -- BUSINESS RULE: FROM DEBE SER MENOR QUE TO;
008400*    TAMANIO = (TO - FROM) / STEP REDONDEADO AL ENTERO MAS
008500*    CERCANO (REDONDEO HALF-UP).
008600 VALIDAR-PARAMETRO.
008700     IF WS-DESDE NOT < WS-HASTA
008800         MOVE 0 TO LK-TAMANIO
008900         MOVE 'ER' TO LK-CODIGO-ESTADO
009000         STRING 'Integer from should be smaller than to for '
009100             LK-NOMBRE
009200             DELIMITED BY SIZE INTO LK-MENSAJE-ERROR
009300         GO TO VALIDAR-PARAMETRO-EXIT
009400     END-IF.
009500     COMPUTE WS-DIFERENCIA ROUNDED = (WS-HASTA - WS-DESDE) / WS-PASO.
009600     MOVE WS-DIFERENCIA TO LK-TAMANIO.
009700 VALIDAR-PARAMETRO-EXIT.
009800     EXIT.
009900
010000*    TP-035 -- PARAMETER(I) = FROM + STEP * INDICE
010100 CALCULAR-VALOR.
010200     COMPUTE LK-VALOR = WS-DESDE + (WS-PASO * LK-INDICE).
010300 CALCULAR-VALOR-EXIT.
010400     EXIT.
010500
010600 END PROGRAM GENPARAM.
