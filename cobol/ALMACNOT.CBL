000100*****************************************************************
000200*    ALMACNOT --  ALMACEN DE NOTICIAS CON DEDUPLICACION POR HASH
000300*    SUBPROGRAMA llamado por PRINCIPAL.  Mantiene en tablas de
000400*    WORKING-STORAGE las categorias, subcategorias y articulos
000500*    de noticias ya conocidos, evita duplicados comparando una
000600*    clave de igualdad armada por concatenacion de campos, graba
000700*    los archivos de categorias/subcategorias cuando cambian, va
000800*    agregando los articulos nuevos al archivo historico, y
000900*    purga los articulos mas viejos que la ventana configurada.
001000*****************************************************************
001100 IDENTIFICATION DIVISION.
001200 PROGRAM-ID.        ALMACNOT.
001300 AUTHOR.            MARIA INES PARNISARI.
001400 INSTALLATION.      MESA DE SIMULACION BURSATIL.
001500 DATE-WRITTEN.      02/06/1987.
001600 DATE-COMPILED.
001700 SECURITY.          USO INTERNO - MESA DE SIMULACION.
001800*****************************************************************
001900*    HISTORIA DE CAMBIOS
002000*    AAMMDD  INIC  TICKET    DESCRIPCION
002100*    870602  MIP   TP-007    version original, solo categorias
002200*                             y subcategorias
002300*    880125  MIP   TP-010    se agrega el archivo de articulos
002400*                             y la clave de hash por concatenacion
002500*    911003  IGM   TP-017    grabacion condicionada: solo se
002600*                             reescribe el archivo si cambio la
002700*                             cantidad de registros en la tabla
002800*    950826  RGZ   TP-036    se agrega la purga de articulos
002900*                             viejos por fecha de publicacion
003000*    981130  RGZ   Y2K-04    revision de siglo: la resta de dias
003100*                             para la fecha de corte de purga ya
003200*                             usaba anio de 4 digitos, se revisa
003300*                             el cruce de siglo sin hallazgos
003400*    030911  DLM   TP-060    tope de la tabla de articulos
003500*                             elevado de 3000 a 6000 por pedido
003600*                             de la mesa de research
003700*    061212  DLM   TP-076    el archivo de articulos pasa a
003800*                             grabarse por EXTEND (antes se
003900*                             reescribia completo en cada corrida)
004000*****************************************************************
004100
004200 ENVIRONMENT DIVISION.
004300 CONFIGURATION SECTION.
004400 SPECIAL-NAMES.
004500     C01 IS TOP-OF-FORM.
004600
004700 INPUT-OUTPUT SECTION.
004800 FILE-CONTROL.
004900     SELECT CATEGORIAS ASSIGN TO CATEGS
005000         ORGANIZATION IS LINE SEQUENTIAL
005100         FILE STATUS IS FS-CATEGORIAS.
005200
005300     SELECT SUBCATEGORIAS ASSIGN TO SUBCATS
005400         ORGANIZATION IS LINE SEQUENTIAL
005500         FILE STATUS IS FS-SUBCATEGORIAS.
005600
005700     SELECT ARTICULOS ASSIGN TO ARTICLES
005800         ORGANIZATION IS LINE SEQUENTIAL
005900         FILE STATUS IS FS-ARTICULOS.
006000
006100 DATA DIVISION.
006200 FILE SECTION.
006300 FD  CATEGORIAS
006400     LABEL RECORD IS STANDARD.
006500 COPY CATREC.
006600
006700 FD  SUBCATEGORIAS
006800     LABEL RECORD IS STANDARD.
006900 COPY SUBREC.
007000
007100 FD  ARTICULOS
007200     LABEL RECORD IS STANDARD.
007300 COPY ARTREC.
007400
007500 WORKING-STORAGE SECTION.
007600 01  TBL-CATEGORIAS.
007700     05  TC-CANTIDAD          PIC 9(04) COMP VALUE 0.
007800     05  TC-ELEM  OCCURS 500 TIMES INDEXED BY TC-IDX.
007900         10  TC-CAT-ID            PIC 9(06).
008000         10  TC-DISPLAY           PIC X(40).
008100         10  TC-ENGLISH           PIC X(40).
008200         10  TC-URLNAME           PIC X(40).
008300         10  TC-HASH              PIC X(120).
008400 77  WS-CANT-CATEG-CARGADAS   PIC 9(04) COMP VALUE 0.
008500
008600 01  TBL-SUBCATEGORIAS.
008700     05  TS-CANTIDAD          PIC 9(04) COMP VALUE 0.
008800     05  TS-ELEM  OCCURS 3000 TIMES INDEXED BY TS-IDX.
008900         10  TS-SUB-ID            PIC 9(06).
009000         10  TS-CAT-ID            PIC 9(06).
009100         10  TS-DISPLAY           PIC X(40).
009200         10  TS-ENGLISH           PIC X(40).
009300         10  TS-URLNAME           PIC X(40).
009400         10  TS-HASH              PIC X(160).
009500 77  WS-CANT-SUBCAT-CARGADAS  PIC 9(04) COMP VALUE 0.
009600
009700 01  TBL-ARTICULOS.
009800     05  TA-CANTIDAD          PIC 9(04) COMP VALUE 0.
009900     05  TA-ELEM  OCCURS 6000 TIMES INDEXED BY TA-IDX.
010000         10  TA-ART-ID            PIC 9(08).
010100         10  TA-SUB-ID            PIC 9(06).
010200         10  TA-AUTHOR            PIC X(40).
010300         10  TA-PUBDATE           PIC 9(08).
010400         10  TA-PUBDATE-X  REDEFINES TA-PUBDATE.
010500             15  TA-PUBDATE-AAAA      PIC 9(04).
010600             15  TA-PUBDATE-MM        PIC 9(02).
010700             15  TA-PUBDATE-DD        PIC 9(02).
010800         10  TA-TITLE             PIC X(60).
010900         10  TA-SOURCE            PIC X(40).
011000         10  TA-URL               PIC X(80).
011100         10  TA-HASH              PIC X(110).
011200         10  TA-ES-NUEVO          PIC X.
011300             88  TA-MARCA-NUEVO       VALUE 'S'.
011400             88  TA-MARCA-CARGADO     VALUE 'N'.
011500 77  WS-CANT-ART-CARGADOS     PIC 9(04) COMP VALUE 0.
011600 77  WS-CANT-ART-NUEVOS       PIC 9(04) COMP VALUE 0.
011700 77  WS-CANT-ART-PURGADOS     PIC 9(04) COMP VALUE 0.
011800 77  WS-TA-DESTINO            PIC 9(04) COMP VALUE 0.
011900
012000 01  WS-CONTADORES-NOTICIAS.
012100     05  WS-CANT-CATEG-X      PIC 9(04) COMP VALUE 0.
012200     05  WS-CANT-SUBCAT-X     PIC 9(04) COMP VALUE 0.
012300 01  WS-CONTADORES-NOTICIAS-DUMP  REDEFINES WS-CONTADORES-NOTICIAS.
012400*        VISTA DE VOLCADO PARA EL DISPLAY DE DIAGNOSTICO DE TP-017.
012500     05  WS-CONTADORES-NOT-DUMP-X PIC X(04).
012600
012700 01  WS-FECHA-CORTE           PIC 9(08) VALUE 0.
012800 01  WS-FECHA-CORTE-X  REDEFINES WS-FECHA-CORTE.
012900     05  WS-CORTE-AAAA            PIC 9(04).
013000     05  WS-CORTE-MM              PIC 9(02).
013100     05  WS-CORTE-DD              PIC 9(02).
013200 77  WS-CONTADOR-DIAS         PIC 9(04) COMP VALUE 0.
013300 77  WS-DIAS-DEL-MES          PIC 9(02) COMP VALUE 0.
013400 77  WS-RESTO-4               PIC 9(02) COMP VALUE 0.
013500 77  WS-RESTO-100             PIC 9(02) COMP VALUE 0.
013600 77  WS-RESTO-400             PIC 9(02) COMP VALUE 0.
013700 77  WS-COCIENTE              PIC 9(08) COMP VALUE 0.
013800 77  WS-ANIO-BISIESTO         PIC X VALUE 'N'.
013900     88  ANIO-ES-BISIESTO         VALUE 'S'.
014000
014100 77  WS-HASH-TEMP             PIC X(160).
014200 77  WS-PUBDATE-ALFA          PIC X(08).
014300 77  WS-SUBIND-HALLADO        PIC X VALUE 'N'.
014400     88  SUB-HALLADO-SI           VALUE 'S'.
014500 77  WS-ID-HALLADO            PIC 9(08) VALUE 0.
014600 77  FS-CATEGORIAS            PIC XX.
014700 77  FS-SUBCATEGORIAS         PIC XX.
014800 77  FS-ARTICULOS             PIC XX.
014900 01  FILLER                   PIC X(01).
015000
015100 LINKAGE SECTION.
015200 01  LK-OPERACION             PIC X.
015300*        'L' = CARGAR ARCHIVOS EN LAS TABLAS
015400*        'R' = REGISTRAR UN REGISTRO ENTRANTE (VER LK-TIPO-REG)
015500*        'G' = GRABAR CAMBIOS (REESCRIBIR / AGREGAR)
015600*        'P' = PURGAR ARTICULOS VIEJOS
015700 01  LK-TIPO-REGISTRO         PIC X.
015800*        'C' = CATEGORIA   'S' = SUBCATEGORIA   'A' = ARTICULO
015900 01  LK-CAT-DISPLAY           PIC X(40).
016000 01  LK-CAT-ENGLISH           PIC X(40).
016100 01  LK-CAT-URLNAME           PIC X(40).
016200 01  LK-SUB-CAT-ID            PIC 9(06).
016300 01  LK-SUB-DISPLAY           PIC X(40).
016400 01  LK-SUB-ENGLISH           PIC X(40).
016500 01  LK-SUB-URLNAME           PIC X(40).
016600 01  LK-ART-SUB-ID            PIC 9(06).
016700 01  LK-ART-AUTHOR            PIC X(40).
016800 01  LK-ART-PUBDATE           PIC 9(08).
016900 01  LK-ART-TITLE             PIC X(60).
017000 01  LK-ART-SOURCE            PIC X(40).
017100 01  LK-ART-URL               PIC X(80).
017200 01  LK-ID-ASIGNADO           PIC 9(08).
017300 01  LK-FECHA-PROCESO         PIC 9(08).
017400 01  LK-DIAS-ATRAS            PIC 9(04).
017500 01  LK-CANT-CATEGORIAS       PIC 9(04).
017600 01  LK-CANT-SUBCATEGORIAS    PIC 9(04).
017700 01  LK-CANT-ARTICULOS        PIC 9(04).
017800 01  LK-CANT-NUEVOS           PIC 9(04).
017900 01  LK-CANT-PURGADOS         PIC 9(04).
018000 01  LK-CODIGO-ESTADO         PIC XX.
018100
018200 PROCEDURE DIVISION USING LK-OPERACION LK-TIPO-REGISTRO
018300         LK-CAT-DISPLAY LK-CAT-ENGLISH LK-CAT-URLNAME
018400         LK-SUB-CAT-ID LK-SUB-DISPLAY LK-SUB-ENGLISH LK-SUB-URLNAME
018500         LK-ART-SUB-ID LK-ART-AUTHOR LK-ART-PUBDATE LK-ART-TITLE
018600         LK-ART-SOURCE LK-ART-URL LK-ID-ASIGNADO
018700         LK-FECHA-PROCESO LK-DIAS-ATRAS
018800         LK-CANT-CATEGORIAS LK-CANT-SUBCATEGORIAS LK-CANT-ARTICULOS
018900         LK-CANT-NUEVOS LK-CANT-PURGADOS LK-CODIGO-ESTADO.
019000
019100 CONTROL-PPAL.
019200     MOVE 'OK' TO LK-CODIGO-ESTADO.
019300     MOVE 0 TO LK-ID-ASIGNADO.
019400     IF LK-OPERACION = 'L'
019500         PERFORM CARGAR-ARCHIVOS THRU CARGAR-ARCHIVOS-EXIT
019600     END-IF.
019700     IF LK-OPERACION = 'R'
019800         PERFORM REGISTRAR-UNO THRU REGISTRAR-UNO-EXIT
019900     END-IF.
020000     IF LK-OPERACION = 'G'
020100         PERFORM GRABAR-CAMBIOS THRU GRABAR-CAMBIOS-EXIT
020200     END-IF.
020300     IF LK-OPERACION = 'P'
020400         PERFORM PURGAR-VIEJOS THRU PURGAR-VIEJOS-EXIT
020500     END-IF.
020600     MOVE TC-CANTIDAD TO LK-CANT-CATEGORIAS.
020700     MOVE TS-CANTIDAD TO LK-CANT-SUBCATEGORIAS.
020800     MOVE TA-CANTIDAD TO LK-CANT-ARTICULOS.
020900     MOVE WS-CANT-ART-NUEVOS TO LK-CANT-NUEVOS.
021000     MOVE WS-CANT-ART-PURGADOS TO LK-CANT-PURGADOS.
021100     GOBACK.
021200
021300*    TP-007 -- CARGA INICIAL: LEE LOS TRES ARCHIVOS HISTORICOS
021400*    Y ARMA LA CLAVE DE HASH DE CADA REGISTRO CARGADO.
021500 CARGAR-ARCHIVOS.
021600     OPEN INPUT CATEGORIAS.
021700     IF FS-CATEGORIAS = '00' OR '35'
021800         PERFORM LEER-UNA-CATEGORIA THRU LEER-UNA-CATEGORIA-EXIT
021900             UNTIL FS-CATEGORIAS = '10' OR FS-CATEGORIAS = '35'
022000         CLOSE CATEGORIAS
022100     END-IF.
022200     MOVE TC-CANTIDAD TO WS-CANT-CATEG-CARGADAS.
022300
022400     OPEN INPUT SUBCATEGORIAS.
022500     IF FS-SUBCATEGORIAS = '00' OR '35'
022600         PERFORM LEER-UNA-SUBCATEGORIA
022700             THRU LEER-UNA-SUBCATEGORIA-EXIT
022800             UNTIL FS-SUBCATEGORIAS = '10' OR
022900                 FS-SUBCATEGORIAS = '35'
023000         CLOSE SUBCATEGORIAS
023100     END-IF.
023200     MOVE TS-CANTIDAD TO WS-CANT-SUBCAT-CARGADAS.
023300
023400     OPEN INPUT ARTICULOS.
023500     IF FS-ARTICULOS = '00' OR '35'
023600         PERFORM LEER-UN-ARTICULO THRU LEER-UN-ARTICULO-EXIT
023700             UNTIL FS-ARTICULOS = '10' OR FS-ARTICULOS = '35'
023800         CLOSE ARTICULOS
023900     END-IF.
024000     MOVE TA-CANTIDAD TO WS-CANT-ART-CARGADOS.
024100 CARGAR-ARCHIVOS-EXIT.
024200     EXIT.
024300
024400 LEER-UNA-CATEGORIA.
024500     READ CATEGORIAS RECORD.
024600     IF FS-CATEGORIAS = '00'
024700         ADD 1 TO TC-CANTIDAD
024800         MOVE CAT-ID TO TC-CAT-ID(TC-CANTIDAD)
024900         MOVE CAT-DISPLAY TO TC-DISPLAY(TC-CANTIDAD)
025000         MOVE CAT-ENGLISH TO TC-ENGLISH(TC-CANTIDAD)
025100         MOVE CAT-URLNAME TO TC-URLNAME(TC-CANTIDAD)
025200         STRING CAT-DISPLAY DELIMITED BY SIZE '|' DELIMITED BY SIZE
025300             CAT-ENGLISH DELIMITED BY SIZE '|' DELIMITED BY SIZE
025400             CAT-URLNAME DELIMITED BY SIZE
025500             INTO TC-HASH(TC-CANTIDAD)
025600     END-IF.
025700 LEER-UNA-CATEGORIA-EXIT.
025800     EXIT.
025900
026000 LEER-UNA-SUBCATEGORIA.
026100     READ SUBCATEGORIAS RECORD.
026200     IF FS-SUBCATEGORIAS = '00'
026300         ADD 1 TO TS-CANTIDAD
026400         MOVE SUB-ID TO TS-SUB-ID(TS-CANTIDAD)
026500         MOVE SUB-CAT-ID TO TS-CAT-ID(TS-CANTIDAD)
026600         MOVE SUB-DISPLAY TO TS-DISPLAY(TS-CANTIDAD)
026700         MOVE SUB-ENGLISH TO TS-ENGLISH(TS-CANTIDAD)
026800         MOVE SUB-URLNAME TO TS-URLNAME(TS-CANTIDAD)
026900         MOVE SUB-CAT-ID TO WS-ID-HALLADO
027000         PERFORM BUSCAR-HASH-CATEGORIA
027100             THRU BUSCAR-HASH-CATEGORIA-EXIT
027200         STRING WS-HASH-TEMP DELIMITED BY SIZE
027300             '|' DELIMITED BY SIZE
027400             SUB-DISPLAY DELIMITED BY SIZE '|' DELIMITED BY SIZE
027500             SUB-ENGLISH DELIMITED BY SIZE '|' DELIMITED BY SIZE
027600             SUB-URLNAME DELIMITED BY SIZE
027700             INTO TS-HASH(TS-CANTIDAD)
027800     END-IF.
027900 LEER-UNA-SUBCATEGORIA-EXIT.
028000     EXIT.
028100
028200 LEER-UN-ARTICULO.
028300     READ ARTICULOS RECORD.
028400     IF FS-ARTICULOS = '00'
028500         ADD 1 TO TA-CANTIDAD
028600         MOVE ART-ID TO TA-ART-ID(TA-CANTIDAD)
028700         MOVE ART-SUB-ID TO TA-SUB-ID(TA-CANTIDAD)
028800         MOVE ART-AUTHOR TO TA-AUTHOR(TA-CANTIDAD)
028900         MOVE ART-PUBDATE TO TA-PUBDATE(TA-CANTIDAD)
029000         MOVE ART-TITLE TO TA-TITLE(TA-CANTIDAD)
029100         MOVE ART-SOURCE TO TA-SOURCE(TA-CANTIDAD)
029200         MOVE ART-URL TO TA-URL(TA-CANTIDAD)
029300         MOVE 'N' TO TA-ES-NUEVO(TA-CANTIDAD)
029400         MOVE ART-PUBDATE TO WS-PUBDATE-ALFA
029500         STRING ART-AUTHOR DELIMITED BY SIZE '|' DELIMITED BY SIZE
029600             WS-PUBDATE-ALFA DELIMITED BY SIZE '|' DELIMITED BY SIZE
029700             ART-TITLE DELIMITED BY SIZE
029800             INTO TA-HASH(TA-CANTIDAD)
029900     END-IF.
030000 LEER-UN-ARTICULO-EXIT.
030100     EXIT.
030200
030300*    TP-007/TP-010 -- BUSCA, DADO UN CAT-ID EN WS-ID-HALLADO, LA
030400*    CLAVE DE HASH DE LA CATEGORIA PADRE (PARA LA CLAVE DE LA
030500*    SUBCATEGORIA, QUE INCLUYE LOS CAMPOS DE HASH DEL PADRE).
030600 BUSCAR-HASH-CATEGORIA.
030700     MOVE SPACES TO WS-HASH-TEMP.
030800     MOVE 'N' TO WS-SUBIND-HALLADO.
030900     PERFORM REVISAR-UNA-CATEGORIA
031000         THRU REVISAR-UNA-CATEGORIA-EXIT
031100         VARYING TC-IDX FROM 1 BY 1 UNTIL TC-IDX > TC-CANTIDAD.
031200 BUSCAR-HASH-CATEGORIA-EXIT.
031300     EXIT.
031400
031500 REVISAR-UNA-CATEGORIA.
031600     IF TC-CAT-ID(TC-IDX) = WS-ID-HALLADO AND
031700         WS-SUBIND-HALLADO = 'N'
031800         MOVE TC-HASH(TC-IDX) TO WS-HASH-TEMP
031900         MOVE 'S' TO WS-SUBIND-HALLADO
032000     END-IF.
032100 REVISAR-UNA-CATEGORIA-EXIT.
032200     EXIT.
032300
032400 REGISTRAR-UNO.
032500     IF LK-TIPO-REGISTRO = 'C'
032600         PERFORM REGISTRAR-CATEGORIA
032700             THRU REGISTRAR-CATEGORIA-EXIT
032800     END-IF.
032900     IF LK-TIPO-REGISTRO = 'S'
033000         PERFORM REGISTRAR-SUBCATEGORIA
033100             THRU REGISTRAR-SUBCATEGORIA-EXIT
033200     END-IF.
033300     IF LK-TIPO-REGISTRO = 'A'
033400         PERFORM REGISTRAR-ARTICULO
033500             THRU REGISTRAR-ARTICULO-EXIT
033600     END-IF.
033700 REGISTRAR-UNO-EXIT.
033800     EXIT.
033900
034000*    TP-010 -- BUSINESS RULE: EL ID SE ASIGNA COMO EL TAMANIO
034100*    ACTUAL DE LA TABLA; LA CLAVE DE HASH DUPLICADA REUTILIZA
034200*    EL REGISTRO YA EXISTENTE.
034300 REGISTRAR-CATEGORIA.
034400     STRING LK-CAT-DISPLAY DELIMITED BY SIZE '|' DELIMITED BY SIZE
034500         LK-CAT-ENGLISH DELIMITED BY SIZE '|' DELIMITED BY SIZE
034600         LK-CAT-URLNAME DELIMITED BY SIZE
034700         INTO WS-HASH-TEMP.
034800     MOVE 'N' TO WS-SUBIND-HALLADO.
034900     PERFORM BUSCAR-CATEGORIA-POR-HASH
035000         THRU BUSCAR-CATEGORIA-POR-HASH-EXIT
035100         VARYING TC-IDX FROM 1 BY 1 UNTIL TC-IDX > TC-CANTIDAD.
035200     IF SUB-HALLADO-SI
035300         MOVE WS-ID-HALLADO TO LK-ID-ASIGNADO
035400         GO TO REGISTRAR-CATEGORIA-EXIT
035500     END-IF.
035600     MOVE TC-CANTIDAD TO LK-ID-ASIGNADO.
035700     ADD 1 TO TC-CANTIDAD.
035800     MOVE LK-ID-ASIGNADO TO TC-CAT-ID(TC-CANTIDAD).
035900     MOVE LK-CAT-DISPLAY TO TC-DISPLAY(TC-CANTIDAD).
036000     MOVE LK-CAT-ENGLISH TO TC-ENGLISH(TC-CANTIDAD).
036100     MOVE LK-CAT-URLNAME TO TC-URLNAME(TC-CANTIDAD).
036200     MOVE WS-HASH-TEMP TO TC-HASH(TC-CANTIDAD).
036300 REGISTRAR-CATEGORIA-EXIT.
036400     EXIT.
036500
036600 BUSCAR-CATEGORIA-POR-HASH.
036700     IF TC-HASH(TC-IDX) = WS-HASH-TEMP AND
036800         WS-SUBIND-HALLADO = 'N'
036900         MOVE TC-CAT-ID(TC-IDX) TO WS-ID-HALLADO
037000         MOVE 'S' TO WS-SUBIND-HALLADO
037100     END-IF.
037200 BUSCAR-CATEGORIA-POR-HASH-EXIT.
037300     EXIT.
037400
037500 REGISTRAR-SUBCATEGORIA.
037600     MOVE LK-SUB-CAT-ID TO WS-ID-HALLADO.
037700     PERFORM BUSCAR-HASH-CATEGORIA
037800         THRU BUSCAR-HASH-CATEGORIA-EXIT.
037900     STRING WS-HASH-TEMP DELIMITED BY SIZE '|' DELIMITED BY SIZE
038000         LK-SUB-DISPLAY DELIMITED BY SIZE '|' DELIMITED BY SIZE
038100         LK-SUB-ENGLISH DELIMITED BY SIZE '|' DELIMITED BY SIZE
038200         LK-SUB-URLNAME DELIMITED BY SIZE
038300         INTO WS-HASH-TEMP.
038400     MOVE 'N' TO WS-SUBIND-HALLADO.
038500     PERFORM BUSCAR-SUBCAT-POR-HASH
038600         THRU BUSCAR-SUBCAT-POR-HASH-EXIT
038700         VARYING TS-IDX FROM 1 BY 1 UNTIL TS-IDX > TS-CANTIDAD.
038800     IF SUB-HALLADO-SI
038900         MOVE WS-ID-HALLADO TO LK-ID-ASIGNADO
039000         GO TO REGISTRAR-SUBCATEGORIA-EXIT
039100     END-IF.
039200     MOVE TS-CANTIDAD TO LK-ID-ASIGNADO.
039300     ADD 1 TO TS-CANTIDAD.
039400     MOVE LK-ID-ASIGNADO TO TS-SUB-ID(TS-CANTIDAD).
039500     MOVE LK-SUB-CAT-ID TO TS-CAT-ID(TS-CANTIDAD).
039600     MOVE LK-SUB-DISPLAY TO TS-DISPLAY(TS-CANTIDAD).
039700     MOVE LK-SUB-ENGLISH TO TS-ENGLISH(TS-CANTIDAD).
039800     MOVE LK-SUB-URLNAME TO TS-URLNAME(TS-CANTIDAD).
039900     MOVE WS-HASH-TEMP TO TS-HASH(TS-CANTIDAD).
040000 REGISTRAR-SUBCATEGORIA-EXIT.
040100     EXIT.
040200
040300 BUSCAR-SUBCAT-POR-HASH.
040400     IF TS-HASH(TS-IDX) = WS-HASH-TEMP AND
040500         WS-SUBIND-HALLADO = 'N'
040600         MOVE TS-SUB-ID(TS-IDX) TO WS-ID-HALLADO
040700         MOVE 'S' TO WS-SUBIND-HALLADO
040800     END-IF.
040900 BUSCAR-SUBCAT-POR-HASH-EXIT.
041000     EXIT.
041100
041200*    TP-010 -- LOS ARTICULOS DUPLICADOS (MISMO HASH) SE IGNORAN;
041300*    LOS NUEVOS SE AGREGAN A LA TABLA Y QUEDAN MARCADOS PARA
041400*    GRABACION CON TA-ES-NUEVO = 'S'.
041500 REGISTRAR-ARTICULO.
041600     MOVE LK-ART-PUBDATE TO WS-PUBDATE-ALFA.
041700     STRING LK-ART-AUTHOR DELIMITED BY SIZE '|' DELIMITED BY SIZE
041800         WS-PUBDATE-ALFA DELIMITED BY SIZE '|' DELIMITED BY SIZE
041900         LK-ART-TITLE DELIMITED BY SIZE
042000         INTO WS-HASH-TEMP.
042100     MOVE 'N' TO WS-SUBIND-HALLADO.
042200     PERFORM BUSCAR-ARTICULO-POR-HASH
042300         THRU BUSCAR-ARTICULO-POR-HASH-EXIT
042400         VARYING TA-IDX FROM 1 BY 1 UNTIL TA-IDX > TA-CANTIDAD.
042500     IF SUB-HALLADO-SI
042600         MOVE WS-ID-HALLADO TO LK-ID-ASIGNADO
042700         GO TO REGISTRAR-ARTICULO-EXIT
042800     END-IF.
042900     MOVE TA-CANTIDAD TO LK-ID-ASIGNADO.
043000     ADD 1 TO TA-CANTIDAD.
043100     MOVE LK-ID-ASIGNADO TO TA-ART-ID(TA-CANTIDAD).
043200     MOVE LK-ART-SUB-ID TO TA-SUB-ID(TA-CANTIDAD).
043300     MOVE LK-ART-AUTHOR TO TA-AUTHOR(TA-CANTIDAD).
043400     MOVE LK-ART-PUBDATE TO TA-PUBDATE(TA-CANTIDAD).
043500     MOVE LK-ART-TITLE TO TA-TITLE(TA-CANTIDAD).
043600     MOVE LK-ART-SOURCE TO TA-SOURCE(TA-CANTIDAD).
043700     MOVE LK-ART-URL TO TA-URL(TA-CANTIDAD).
043800     MOVE WS-HASH-TEMP TO TA-HASH(TA-CANTIDAD).
043900     MOVE 'S' TO TA-ES-NUEVO(TA-CANTIDAD).
044000     ADD 1 TO WS-CANT-ART-NUEVOS.
044100 REGISTRAR-ARTICULO-EXIT.
044200     EXIT.
044300
044400 BUSCAR-ARTICULO-POR-HASH.
044500     IF TA-HASH(TA-IDX) = WS-HASH-TEMP AND
044600         WS-SUBIND-HALLADO = 'N'
044700         MOVE TA-ART-ID(TA-IDX) TO WS-ID-HALLADO
044800         MOVE 'S' TO WS-SUBIND-HALLADO
044900     END-IF.
045000 BUSCAR-ARTICULO-POR-HASH-EXIT.
045100     EXIT.
045200
045300*    TP-017 -- SOLO SE REESCRIBE CADA ARCHIVO SI LA CANTIDAD DE
045400*    REGISTROS DE SU TABLA CAMBIO DESDE LA ULTIMA GRABACION.
045500*    TP-076 -- LOS ARTICULOS NUEVOS SE AGREGAN POR EXTEND.
045600 GRABAR-CAMBIOS.
045700     IF TC-CANTIDAD NOT = WS-CANT-CATEG-CARGADAS
045800         OPEN OUTPUT CATEGORIAS
045900         PERFORM ESCRIBIR-UNA-CATEGORIA
046000             THRU ESCRIBIR-UNA-CATEGORIA-EXIT
046100             VARYING TC-IDX FROM 1 BY 1 UNTIL TC-IDX > TC-CANTIDAD
046200         CLOSE CATEGORIAS
046300         MOVE TC-CANTIDAD TO WS-CANT-CATEG-CARGADAS
046400     END-IF.
046500     IF TS-CANTIDAD NOT = WS-CANT-SUBCAT-CARGADAS
046600         OPEN OUTPUT SUBCATEGORIAS
046700         PERFORM ESCRIBIR-UNA-SUBCATEGORIA
046800             THRU ESCRIBIR-UNA-SUBCATEGORIA-EXIT
046900             VARYING TS-IDX FROM 1 BY 1 UNTIL TS-IDX > TS-CANTIDAD
047000         CLOSE SUBCATEGORIAS
047100         MOVE TS-CANTIDAD TO WS-CANT-SUBCAT-CARGADAS
047200     END-IF.
047300     IF WS-CANT-ART-NUEVOS > 0
047400         OPEN EXTEND ARTICULOS
047500         PERFORM ESCRIBIR-UN-ARTICULO-SI-NUEVO
047600             THRU ESCRIBIR-UN-ARTICULO-SI-NUEVO-EXIT
047700             VARYING TA-IDX FROM 1 BY 1 UNTIL TA-IDX > TA-CANTIDAD
047800         CLOSE ARTICULOS
047900         MOVE TA-CANTIDAD TO WS-CANT-ART-CARGADOS
048000     END-IF.
048100 GRABAR-CAMBIOS-EXIT.
048200     EXIT.
048300
048400 ESCRIBIR-UNA-CATEGORIA.
048500     MOVE TC-CAT-ID(TC-IDX) TO CAT-ID.
048600     MOVE TC-DISPLAY(TC-IDX) TO CAT-DISPLAY.
048700     MOVE TC-ENGLISH(TC-IDX) TO CAT-ENGLISH.
048800     MOVE TC-URLNAME(TC-IDX) TO CAT-URLNAME.
048850     MOVE 'C' TO CAT-STATUS.
048900     WRITE CAT-RECORD.
049000 ESCRIBIR-UNA-CATEGORIA-EXIT.
049100     EXIT.
049200
049300 ESCRIBIR-UNA-SUBCATEGORIA.
049400     MOVE TS-SUB-ID(TS-IDX) TO SUB-ID.
049500     MOVE TS-CAT-ID(TS-IDX) TO SUB-CAT-ID.
049600     MOVE TS-DISPLAY(TS-IDX) TO SUB-DISPLAY.
049700     MOVE TS-ENGLISH(TS-IDX) TO SUB-ENGLISH.
049800     MOVE TS-URLNAME(TS-IDX) TO SUB-URLNAME.
049850     MOVE 'C' TO SUB-STATUS.
049900     WRITE SUB-RECORD.
050000 ESCRIBIR-UNA-SUBCATEGORIA-EXIT.
050100     EXIT.
050200
050300 ESCRIBIR-UN-ARTICULO-SI-NUEVO.
050400     IF TA-MARCA-NUEVO(TA-IDX)
050500         MOVE TA-ART-ID(TA-IDX) TO ART-ID
050600         MOVE TA-SUB-ID(TA-IDX) TO ART-SUB-ID
050700         MOVE TA-AUTHOR(TA-IDX) TO ART-AUTHOR
050800         MOVE TA-PUBDATE(TA-IDX) TO ART-PUBDATE
050900         MOVE TA-TITLE(TA-IDX) TO ART-TITLE
051000         MOVE TA-SOURCE(TA-IDX) TO ART-SOURCE
051100         MOVE TA-URL(TA-IDX) TO ART-URL
051150         MOVE 'N' TO ART-STATUS
051200         WRITE ART-RECORD
051300     END-IF.
051400 ESCRIBIR-UN-ARTICULO-SI-NUEVO-EXIT.
051500     EXIT.
051600
051700*    TP-036 -- BUSINESS RULE: SE PURGAN LOS ARTICULOS CON FECHA
051800*    DE PUBLICACION ANTERIOR A (FECHA DE PROCESO MENOS LOS DIAS
051900*    DE VENTANA CONFIGURADOS); LA LISTA DE NUEVOS SE LIMPIA AL
052000*    TERMINAR LA PURGA.
052100 PURGAR-VIEJOS.
052200     MOVE LK-FECHA-PROCESO TO WS-FECHA-CORTE.
052300     PERFORM RESTAR-UN-DIA THRU RESTAR-UN-DIA-EXIT
052400         VARYING WS-CONTADOR-DIAS FROM 1 BY 1
052500         UNTIL WS-CONTADOR-DIAS > LK-DIAS-ATRAS.
052600     MOVE 0 TO WS-CANT-ART-PURGADOS.
052700     MOVE 0 TO WS-TA-DESTINO.
052800     PERFORM COMPACTAR-UN-ARTICULO THRU COMPACTAR-UN-ARTICULO-EXIT
052900         VARYING TA-IDX FROM 1 BY 1 UNTIL TA-IDX > TA-CANTIDAD.
053000     MOVE WS-TA-DESTINO TO TA-CANTIDAD.
053100     MOVE 0 TO WS-CANT-ART-NUEVOS.
053200 PURGAR-VIEJOS-EXIT.
053300     EXIT.
053400
053500 COMPACTAR-UN-ARTICULO.
053600     IF TA-PUBDATE(TA-IDX) NOT < WS-FECHA-CORTE
053700         ADD 1 TO WS-TA-DESTINO
053800         IF WS-TA-DESTINO NOT = TA-IDX
053900             MOVE TA-ELEM(TA-IDX) TO TA-ELEM(WS-TA-DESTINO)
054000         END-IF
054100         MOVE 'N' TO TA-ES-NUEVO(WS-TA-DESTINO)
054200     ELSE
054300         ADD 1 TO WS-CANT-ART-PURGADOS
054400     END-IF.
054500 COMPACTAR-UN-ARTICULO-EXIT.
054600     EXIT.
054700
054800*    TP-036 -- RESTA UN DIA A LA FECHA DE CORTE, CON PRESTAMO DE
054900*    MES/ANIO Y CALCULO DE ANIO BISIESTO PARA FEBRERO.
055000 RESTAR-UN-DIA.
055100     IF WS-CORTE-DD > 1
055200         SUBTRACT 1 FROM WS-CORTE-DD
055300     ELSE
055400         IF WS-CORTE-MM > 1
055500             SUBTRACT 1 FROM WS-CORTE-MM
055600         ELSE
055700             MOVE 12 TO WS-CORTE-MM
055800             SUBTRACT 1 FROM WS-CORTE-AAAA
055900         END-IF
056000         PERFORM CALCULAR-DIAS-DEL-MES
056100             THRU CALCULAR-DIAS-DEL-MES-EXIT
056200         MOVE WS-DIAS-DEL-MES TO WS-CORTE-DD
056300     END-IF.
056400 RESTAR-UN-DIA-EXIT.
056500     EXIT.
056600
056700 CALCULAR-DIAS-DEL-MES.
056800     MOVE 31 TO WS-DIAS-DEL-MES.
056900     IF WS-CORTE-MM = 4 OR 6 OR 9 OR 11
057000         MOVE 30 TO WS-DIAS-DEL-MES
057100     END-IF.
057200     IF WS-CORTE-MM = 2
057300         PERFORM VERIFICAR-BISIESTO
057400             THRU VERIFICAR-BISIESTO-EXIT
057500         MOVE 28 TO WS-DIAS-DEL-MES
057600         IF ANIO-ES-BISIESTO
057700             MOVE 29 TO WS-DIAS-DEL-MES
057800         END-IF
057900     END-IF.
058000 CALCULAR-DIAS-DEL-MES-EXIT.
058100     EXIT.
058200
058300 VERIFICAR-BISIESTO.
058400     DIVIDE WS-CORTE-AAAA BY 4 GIVING WS-COCIENTE
058500         REMAINDER WS-RESTO-4.
058600     DIVIDE WS-CORTE-AAAA BY 100 GIVING WS-COCIENTE
058700         REMAINDER WS-RESTO-100.
058800     DIVIDE WS-CORTE-AAAA BY 400 GIVING WS-COCIENTE
058900         REMAINDER WS-RESTO-400.
059000     MOVE 'N' TO WS-ANIO-BISIESTO.
059100     IF WS-RESTO-4 = 0 AND
059200         (WS-RESTO-100 NOT = 0 OR WS-RESTO-400 = 0)
059300         MOVE 'S' TO WS-ANIO-BISIESTO
059400     END-IF.
059500 VERIFICAR-BISIESTO-EXIT.
059600     EXIT.
059700
059800 END PROGRAM ALMACNOT.
