000100*****************************************************************
000200*    STATREC  --  ESTADISTICA DE UNA CORRIDA DE SIMULACION
000300*    Cuatro metricas con signo y 6 decimales, entrada de las
000400*    funciones de costo COSTOSUM y COSTOPROD.
000500*    ---------------------------------------------------------
000600*    870430  MIP   TP-003   layout inicial (AVGAIN solamente)
000700*    880910  IGM   TP-029   se agregan PERIOD, KELLY y MAXWIN
000800*    991015  RGZ   Y2K-08   sin campos de fecha, no aplica
000900*****************************************************************
001000 01  STAT-RECORD.
001100     05  STAT-AVGAIN         PIC S9(07)V9(06).
001200     05  STAT-PERIOD         PIC S9(07)V9(06).
001300     05  STAT-KELLY          PIC S9(07)V9(06).
001400     05  STAT-MAXWIN         PIC S9(07)V9(06).
001500     05  FILLER              PIC X(04).
