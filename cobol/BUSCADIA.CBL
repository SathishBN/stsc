000100*****************************************************************
000200*    BUSCADIA  --  CURSOR DE COTIZACIONES DIARIAS DE UNA ACCION
000300*    SUBPROGRAMA llamado por PRINCIPAL.  Mantiene, para la
000400*    accion que esta siendo procesada, un cursor dentro de la
000500*    tabla de cotizaciones ordenada ascendente por fecha, y lo
000600*    va posicionando a medida que el driver pide cada fecha de
000700*    proceso.
000800*****************************************************************
000900 IDENTIFICATION DIVISION.
001000 PROGRAM-ID.        BUSCADIA.
001100 AUTHOR.            MARIA INES PARNISARI.
001200 INSTALLATION.      MESA DE SIMULACION BURSATIL.
001300 DATE-WRITTEN.      15/03/1987.
001400 DATE-COMPILED.
001500 SECURITY.          USO INTERNO - MESA DE SIMULACION.
001600*****************************************************************
001700*    HISTORIA DE CAMBIOS
001800*    AAMMDD  INIC  TICKET    DESCRIPCION
001900*    870315  MIP   TP-001    version original, una sola accion
002000*                             por corrida, sin busqueda binaria
002100*    880602  MIP   TP-006    se agrega busqueda binaria para
002200*                             posicionar el cursor en FROM
002300*    900114  IGM   TP-013    corregido limite superior de la
002400*                             tabla (desbordaba con 367 dias)
002500*    930822  IGM   TP-027    soporte para fecha pedida anterior
002600*                             al cursor (retroceso de iteracion)
002700*    960507  RGZ   TP-039    cursor ahora usa INDEXED BY en vez
002800*                             de subindice 9(4) con SEARCH ALL
002900*    981130  RGZ   Y2K-04    revision de siglo: todas las
003000*                             comparaciones de fecha usan AAAA
003100*                             de 4 digitos; no se detectaron
003200*                             campos de 2 digitos en este modulo
003300*    990219  RGZ   Y2K-04    prueba de regresion de fin de
003400*                             siglo sobre el archivo historico
003500*                             completo de 1999-2000, sin hallazgos
003600*    020411  DLM   TP-058    tabla ampliada a 5000 cotizaciones
003700*                             por pedido de la mesa (antes 2000)
003800*    050930  DLM   TP-074    limpieza de comentarios, sin cambio
003900*                             de logica
004000*****************************************************************
004100
004200 ENVIRONMENT DIVISION.
004300 CONFIGURATION SECTION.
004400 SPECIAL-NAMES.
004500     C01 IS TOP-OF-FORM.
004600
004700 INPUT-OUTPUT SECTION.
004800 FILE-CONTROL.
004900     SELECT STOCK-DAYS ASSIGN TO STOCKDAY
005000         ORGANIZATION IS LINE SEQUENTIAL
005100         FILE STATUS IS FS-STOCKDAY.
005200
005300 DATA DIVISION.
005400 FILE SECTION.
005500 FD  STOCK-DAYS
005600     LABEL RECORD IS STANDARD.
005700 COPY DAYREC.
005800
005900 WORKING-STORAGE SECTION.
006000 01  WS-TABLA-DIAS.
006100     05  WS-DIA-ELEM  OCCURS 5000 TIMES
006200                       ASCENDING KEY IS WS-DIA-FECHA
006300                       INDEXED BY WS-IDX.
006400         10  WS-DIA-FECHA        PIC 9(08).
006500         10  WS-DIA-FECHA-X  REDEFINES WS-DIA-FECHA.
006600             15  WS-DIA-AAAA      PIC 9(04).
006700             15  WS-DIA-MM        PIC 9(02).
006800             15  WS-DIA-DD        PIC 9(02).
006900         10  WS-DIA-OPEN         PIC S9(07)V99.
007000         10  WS-DIA-HIGH         PIC S9(07)V99.
007100         10  WS-DIA-LOW          PIC S9(07)V99.
007200         10  WS-DIA-CLOSE        PIC S9(07)V99.
007300         10  WS-DIA-VOLUME       PIC 9(12).
007400
007500 77  FS-STOCKDAY              PIC XX.
007600     88  STOCKDAY-OK               VALUE '00'.
007700     88  STOCKDAY-EOF              VALUE '10'.
007800
007900 77  WS-CANT-DIAS             PIC 9(04)  COMP VALUE 0.
008000 77  WS-CURSOR                PIC 9(04)  COMP VALUE 1.
008100 77  WS-BAJO                  PIC 9(04)  COMP VALUE 0.
008200 77  WS-ALTO                  PIC 9(04)  COMP VALUE 0.
008300 77  WS-MEDIO                 PIC 9(04)  COMP VALUE 0.
008400 77  WS-ENCONTRADO            PIC X      VALUE 'N'.
008500     88  ENCONTRADO-SI            VALUE 'S'.
008600 01  FILLER                   PIC X(01).
008700
008800 LINKAGE SECTION.
008900 01  LK-OPERACION             PIC X.
009000*        'A' = ABRIR ARCHIVO Y POSICIONAR CURSOR EN LK-FECHA-DESDE
009100*        'S' = BUSCAR/AVANZAR A LK-FECHA-PEDIDA
009200*        'C' = CERRAR ARCHIVO
009300 01  LK-FECHA-DESDE           PIC 9(08).
009400 01  LK-FECHA-PEDIDA          PIC 9(08).
009410*        TP-074 -- VISTA DE DIAGNOSTICO, MISMO USO QUE
009420*        WS-DIA-FECHA-X, PARA EL DISPLAY DE ERROR DE ABRIR-Y-
009430*        POSICIONAR CUANDO LA FECHA PEDIDA LLEGA MAL FORMADA.
009440 01  LK-FECHA-PEDIDA-X REDEFINES LK-FECHA-PEDIDA.
009450     03  LK-FP-AAAA           PIC 9(04).
009460     03  LK-FP-MM             PIC 9(02).
009470     03  LK-FP-DD             PIC 9(02).
009500 01  LK-FECHA-ENCONTRADA      PIC 9(08).
009510 01  LK-FECHA-ENCONTRADA-X REDEFINES LK-FECHA-ENCONTRADA.
009520     03  LK-FE-AAAA           PIC 9(04).
009530     03  LK-FE-MM             PIC 9(02).
009540     03  LK-FE-DD             PIC 9(02).
009600 01  LK-HAY-DATO              PIC X.
009700     88  LK-DATO-SI               VALUE 'S'.
009800     88  LK-DATO-NO               VALUE 'N'.
009900 01  LK-CODIGO-ESTADO         PIC XX.
010000
010100 PROCEDURE DIVISION USING LK-OPERACION LK-FECHA-DESDE
010200         LK-FECHA-PEDIDA LK-FECHA-ENCONTRADA LK-HAY-DATO
010300         LK-CODIGO-ESTADO.
010400
010500 CONTROL-PPAL.
010600     IF LK-OPERACION = 'A'
010700         PERFORM ABRIR-Y-POSICIONAR THRU ABRIR-Y-POSICIONAR-EXIT
010800     END-IF.
010900     IF LK-OPERACION = 'S'
011000         PERFORM AVANZAR-DIA THRU AVANZAR-DIA-EXIT
011100     END-IF.
011200     IF LK-OPERACION = 'C'
011300         PERFORM CERRAR-STOCKDAY THRU CERRAR-STOCKDAY-EXIT
011400     END-IF.
011500     GOBACK.
011600
011700*    TP-058 -- CARGA COMPLETA DE LA TABLA Y POSICIONAMIENTO
011800*    INICIAL DEL CURSOR EN LA FECHA DE ARRANQUE (LK-FECHA-DESDE).
011900 ABRIR-Y-POSICIONAR.
012000     MOVE 0 TO WS-CANT-DIAS.
012100     MOVE 1 TO WS-CURSOR.
012200     OPEN INPUT STOCK-DAYS.
012300     IF NOT STOCKDAY-OK
012400         MOVE 'NO-ABRE' TO LK-CODIGO-ESTADO
012500         GO TO ABRIR-Y-POSICIONAR-EXIT
012600     END-IF.
012700     PERFORM CARGAR-UN-DIA THRU CARGAR-UN-DIA-EXIT
012800         UNTIL STOCKDAY-EOF OR WS-CANT-DIAS > 5000.
012900     MOVE 'OK' TO LK-CODIGO-ESTADO.
013000     IF WS-CANT-DIAS = 0
013100         GO TO ABRIR-Y-POSICIONAR-EXIT
013200     END-IF.
013300     IF WS-DIA-FECHA(1) NOT < LK-FECHA-DESDE
013400         MOVE 1 TO WS-CURSOR
013500     ELSE
013600         PERFORM BUSCAR-BINARIO THRU BUSCAR-BINARIO-EXIT
013800         MOVE WS-MEDIO TO WS-CURSOR
013900     END-IF.
014000 ABRIR-Y-POSICIONAR-EXIT.
014100     EXIT.
014200
014300 CARGAR-UN-DIA.
014400     READ STOCK-DAYS RECORD
014500         AT END
014600             GO TO CARGAR-UN-DIA-EXIT
014800     END-READ.
014900     ADD 1 TO WS-CANT-DIAS.
015000     MOVE DAY-DATE   TO WS-DIA-FECHA(WS-CANT-DIAS).
015100     MOVE DAY-OPEN   TO WS-DIA-OPEN(WS-CANT-DIAS).
015200     MOVE DAY-HIGH   TO WS-DIA-HIGH(WS-CANT-DIAS).
015300     MOVE DAY-LOW    TO WS-DIA-LOW(WS-CANT-DIAS).
015400     MOVE DAY-CLOSE  TO WS-DIA-CLOSE(WS-CANT-DIAS).
015500     MOVE DAY-VOLUME TO WS-DIA-VOLUME(WS-CANT-DIAS).
015600 CARGAR-UN-DIA-EXIT.
015700     EXIT.
015800
015900*    TP-001/TP-027 -- UNA FECHA DE PROCESO POR LLAMADA.
016000 AVANZAR-DIA.
016100     MOVE 'N' TO LK-HAY-DATO.
016200     MOVE 'OK' TO LK-CODIGO-ESTADO.
016300     IF WS-CURSOR > WS-CANT-DIAS
016400         GO TO AVANZAR-DIA-EXIT
016500     END-IF.
016600     IF WS-DIA-FECHA(WS-CURSOR) = LK-FECHA-PEDIDA
016700         MOVE WS-DIA-FECHA(WS-CURSOR) TO LK-FECHA-ENCONTRADA
016800         MOVE 'S' TO LK-HAY-DATO
016900         ADD 1 TO WS-CURSOR
017000         GO TO AVANZAR-DIA-EXIT
017100     END-IF.
017200     IF WS-DIA-FECHA(WS-CURSOR) > LK-FECHA-PEDIDA
017300         GO TO AVANZAR-DIA-EXIT
017400     END-IF.
017500     PERFORM BUSCAR-BINARIO THRU BUSCAR-BINARIO-EXIT.
017600     IF ENCONTRADO-SI
017700         MOVE WS-DIA-FECHA(WS-MEDIO) TO LK-FECHA-ENCONTRADA
017800         MOVE 'S' TO LK-HAY-DATO
017900     ELSE
018000         MOVE WS-MEDIO TO WS-CURSOR
018100     END-IF.
018200 AVANZAR-DIA-EXIT.
018300     EXIT.
018400
018500*    TP-006 -- BUSQUEDA BINARIA DE LK-FECHA-PEDIDA (O
018600*    LK-FECHA-DESDE SEGUN QUIEN LLAME) DENTRO DE WS-TABLA-DIAS.
018700*    DEJA EN WS-MEDIO EL INDICE ENCONTRADO, O EL PUNTO DE
018800*    INSERCION (PRIMERA FECHA MAYOR) SI NO ESTA.
018900 BUSCAR-BINARIO.
019000     MOVE 'N' TO WS-ENCONTRADO.
019100     MOVE WS-CURSOR  TO WS-BAJO.
019200     MOVE WS-CANT-DIAS TO WS-ALTO.
019300 BUSCAR-BINARIO-LOOP.
019400     IF WS-BAJO > WS-ALTO
019500         MOVE WS-BAJO TO WS-MEDIO
019600         GO TO BUSCAR-BINARIO-EXIT
019700     END-IF.
019800     COMPUTE WS-MEDIO = (WS-BAJO + WS-ALTO) / 2.
019900     IF LK-OPERACION = 'A'
020000         IF WS-DIA-FECHA(WS-MEDIO) = LK-FECHA-DESDE
020100             MOVE 'S' TO WS-ENCONTRADO
020200             GO TO BUSCAR-BINARIO-EXIT
020300         END-IF
020400         IF WS-DIA-FECHA(WS-MEDIO) < LK-FECHA-DESDE
020500             COMPUTE WS-BAJO = WS-MEDIO + 1
020600         ELSE
020700             COMPUTE WS-ALTO = WS-MEDIO - 1
020800         END-IF
020900     ELSE
021000         IF WS-DIA-FECHA(WS-MEDIO) = LK-FECHA-PEDIDA
021100             MOVE 'S' TO WS-ENCONTRADO
021200             GO TO BUSCAR-BINARIO-EXIT
021300         END-IF
021400         IF WS-DIA-FECHA(WS-MEDIO) < LK-FECHA-PEDIDA
021500             COMPUTE WS-BAJO = WS-MEDIO + 1
021600         ELSE
021700             COMPUTE WS-ALTO = WS-MEDIO - 1
021800         END-IF
021900     END-IF.
022000     GO TO BUSCAR-BINARIO-LOOP.
022100 BUSCAR-BINARIO-EXIT.
022200     EXIT.
022300
022400 CERRAR-STOCKDAY.
022500     CLOSE STOCK-DAYS.
022600     MOVE 'OK' TO LK-CODIGO-ESTADO.
022700 CERRAR-STOCKDAY-EXIT.
022800     EXIT.
022900
023000 END PROGRAM BUSCADIA.
