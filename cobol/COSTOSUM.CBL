000100*****************************************************************
000200*    COSTOSUM --  FUNCION DE COSTO: SUMA PESADA DE METRICAS
000300*    SUBPROGRAMA llamado por PRINCIPAL por cada STAT-RECORD.
000400*    Puntaje = suma, para cada (metrica, peso) configurado, de
000500*    peso * valor-de-la-metrica.  Configuracion por omision:
000600*    un solo par (AVGAIN, 1.0).
000700*****************************************************************
000800 IDENTIFICATION DIVISION.
000900 PROGRAM-ID.        COSTOSUM.
001000 AUTHOR.            MARIA INES PARNISARI.
001100 INSTALLATION.      MESA DE SIMULACION BURSATIL.
001200 DATE-WRITTEN.      30/04/1987.
001300 DATE-COMPILED.
001400 SECURITY.          USO INTERNO - MESA DE SIMULACION.
001500*****************************************************************
001600*    HISTORIA DE CAMBIOS
001700*    AAMMDD  INIC  TICKET    DESCRIPCION
001800*    870430  MIP   TP-003    version original, un solo peso
001900*                             fijo para AVGAIN
002000*    880714  MIP   TP-007    se permite tabla de pesos variable
002100*                             (WGTREC) en vez de constante
002200*    970326  RGZ   TP-044    precision fijada a 6 decimales,
002300*                             sin redondeo adicional (igual que
002400*                             la referencia original)
002500*    981130  RGZ   Y2K-04    revision de siglo: sin campos de
002600*                             fecha en este modulo
002700*****************************************************************
002800
002900 ENVIRONMENT DIVISION.
003000 CONFIGURATION SECTION.
003100 SPECIAL-NAMES.
003200     C01 IS TOP-OF-FORM.
003300
003400 DATA DIVISION.
003500 WORKING-STORAGE SECTION.
003600 01  WS-PUNTAJE               PIC S9(07)V9(06) VALUE 0.
003700 01  WS-PUNTAJE-X  REDEFINES WS-PUNTAJE.
003800     03  WS-PUNTAJE-ENTERO        PIC S9(07).
003900     03  WS-PUNTAJE-DECIMAL       PIC V9(06).
004000 01  WS-APORTE                PIC S9(07)V9(06) VALUE 0.
004010 01  WS-APORTE-X  REDEFINES WS-APORTE.
004020     03  WS-APORTE-ENTERO         PIC S9(07).
004030     03  WS-APORTE-DECIMAL        PIC V9(06).
004100 01  WS-VALOR-METRICA         PIC S9(07)V9(06) VALUE 0.
004110 01  WS-VALOR-METRICA-X  REDEFINES WS-VALOR-METRICA.
004120     03  WS-VALOR-MET-ENTERO      PIC S9(07).
004130     03  WS-VALOR-MET-DECIMAL     PIC V9(06).
004200 77  WS-CANT-PESOS            PIC 9(04) COMP VALUE 0.
004300 77  WS-SUB                   PIC 9(04) COMP VALUE 0.
004400 01  FILLER                   PIC X(01).
004500
004600 LINKAGE SECTION.
004700 COPY STATREC.
004800 01  LK-TABLA-PESOS.
004810*        MISMOS CAMPOS DE WGTREC, A NIVEL 10 PORQUE VIAJAN
004820*        DENTRO DE UNA TABLA OCCURS (NO SE PUEDE COPIAR EL
004830*        01 DE WGTREC DENTRO DE UN GRUPO SUBORDINADO).
004900     05  LK-PESO-ELEM  OCCURS 50 TIMES.
004940         10  WGT-METRIC       PIC X(12).
004960         10  WGT-WEIGHT       PIC S9(03)V9(06).
004980         10  FILLER           PIC X(01).
005100 01  LK-CANT-PESOS            PIC 9(04).
005200 01  LK-PUNTAJE               PIC S9(07)V9(06).
005300
005400 PROCEDURE DIVISION USING STAT-RECORD LK-TABLA-PESOS
005500         LK-CANT-PESOS LK-PUNTAJE.
005600
005700 CONTROL-PPAL.
005800     MOVE 0 TO WS-PUNTAJE.
005900     MOVE LK-CANT-PESOS TO WS-CANT-PESOS.
006000     PERFORM SUMAR-UN-PESO THRU SUMAR-UN-PESO-EXIT
006100         VARYING WS-SUB FROM 1 BY 1 UNTIL WS-SUB > WS-CANT-PESOS.
006200     MOVE WS-PUNTAJE TO LK-PUNTAJE.
006300     GOBACK.
006400
006500*    TP-003/TP-007 -- BUSINESS RULE: PUNTAJE = SUMA DE
006600*    (PESO * VALOR-METRICA) PARA CADA PAR CONFIGURADO.
006700 SUMAR-UN-PESO.
006800     MOVE 0 TO WS-VALOR-METRICA.
006900     IF WGT-METRIC(WS-SUB) = 'AVGAIN'
007000         MOVE STAT-AVGAIN TO WS-VALOR-METRICA
007100     END-IF.
007200     IF WGT-METRIC(WS-SUB) = 'PERIOD'
007300         MOVE STAT-PERIOD TO WS-VALOR-METRICA
007400     END-IF.
007500     IF WGT-METRIC(WS-SUB) = 'KELLY'
007600         MOVE STAT-KELLY TO WS-VALOR-METRICA
007700     END-IF.
007800     IF WGT-METRIC(WS-SUB) = 'MAXWIN'
007900         MOVE STAT-MAXWIN TO WS-VALOR-METRICA
008000     END-IF.
008100     COMPUTE WS-APORTE ROUNDED =
008200         WGT-WEIGHT(WS-SUB) * WS-VALOR-METRICA.
008300     ADD WS-APORTE TO WS-PUNTAJE.
008400 SUMAR-UN-PESO-EXIT.
008500     EXIT.
008600
008700 END PROGRAM COSTOSUM.
