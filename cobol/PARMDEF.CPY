000100*****************************************************************
000200*    PARMDEF  --  DEFINICION DE PARAMETRO ENTERO (PARAM-DEFS)
000300*    Un renglon de la planilla de barrido multi-start: nombre,
000400*    limite inferior (incluido), limite superior (excluido) y
000500*    paso del generador GENPARAM.
000600*    ---------------------------------------------------------
000700*    870422  IGM   TP-002   layout inicial, tres campos firmados
000800*    990922  RGZ   Y2K-07   se confirma ancho a 4 digitos, no
000900*                            hay dependencia de siglo en esta
001000*                            planilla (valores, no fechas)
001100*    061130  RGZ   TP-051   filler final agregado
001200*****************************************************************
001300 01  PARM-DEFINITION.
001400     05  PARM-NAME           PIC X(20).
001500     05  PARM-FROM           PIC S9(09).
001600     05  PARM-TO             PIC S9(09).
001700     05  PARM-STEP           PIC S9(09).
001800     05  FILLER              PIC X(01).
