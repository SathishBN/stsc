000100*****************************************************************
000200*    CATREC   --  CATEGORIA DE NOTICIAS (CATEGORIES)
000300*    El archivo se reescribe completo cuando cambia la cantidad
000400*    de categorias durante una iteracion de descarga.
000500*    ---------------------------------------------------------
000600*    870602  MIP   TP-007   layout inicial del storage de noticias
000700*    911003  IGM   TP-017   CAT-STATUS para distinguir altas de
000800*                            la iteracion actual (no se usa para
000900*                            grabar, solo para depuracion)
001000*****************************************************************
001100 01  CAT-RECORD.
001200     05  CAT-ID              PIC 9(06).
001300     05  CAT-DISPLAY         PIC X(40).
001400     05  CAT-ENGLISH         PIC X(40).
001500     05  CAT-URLNAME         PIC X(40).
001600     05  CAT-STATUS          PIC X(01).
001700         88  CAT-ES-NUEVA        VALUE 'N'.
001800         88  CAT-ES-CARGADA      VALUE 'C'.
001900     05  FILLER              PIC X(05).
