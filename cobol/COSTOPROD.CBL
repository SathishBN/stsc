000100*****************************************************************
000200*    COSTOPROD --  FUNCION DE COSTO: PRODUCTO PESADO DE METRICAS
000300*    SUBPROGRAMA llamado por PRINCIPAL por cada STAT-RECORD.
000400*    Puntaje = producto, para cada (metrica, peso) configurado,
000500*    de |valor-metrica| elevado a (peso / suma-de-pesos),
000600*    preservando el signo: si alguna metrica es negativa el
000700*    resultado es negativo.
000800*****************************************************************
000900 IDENTIFICATION DIVISION.
001000 PROGRAM-ID.        COSTOPROD.
001100 AUTHOR.            IGNACIO MAZZARA.
001200 INSTALLATION.      MESA DE SIMULACION BURSATIL.
001300 DATE-WRITTEN.      12/05/1987.
001400 DATE-COMPILED.
001500 SECURITY.          USO INTERNO - MESA DE SIMULACION.
001600*****************************************************************
001700*    HISTORIA DE CAMBIOS
001800*    AAMMDD  INIC  TICKET    DESCRIPCION
001900*    870512  IGM   TP-005    version original con FUNCTION EXP
002000*                             y FUNCTION LOG del compilador
002100*    890207  MIP   TP-009    se agrega preservacion de signo
002200*                             cuando alguna metrica es negativa
002300*    970326  RGZ   TP-044    precision fijada a 6 decimales,
002400*                             igual que COSTOSUM
002500*    981130  RGZ   Y2K-04    revision de siglo: sin campos de
002600*                             fecha en este modulo
002700*    040819  DLM   TP-068    proteccion contra division por cero
002800*                             cuando la suma de pesos es cero
002900*****************************************************************
003000
003100 ENVIRONMENT DIVISION.
003200 CONFIGURATION SECTION.
003300 SPECIAL-NAMES.
003400     C01 IS TOP-OF-FORM.
003500
003600 DATA DIVISION.
003700 WORKING-STORAGE SECTION.
003800 01  WS-PUNTAJE               PIC S9(07)V9(06) VALUE 0.
003900 01  WS-PUNTAJE-X  REDEFINES WS-PUNTAJE.
004000     03  WS-PUNTAJE-ENTERO        PIC S9(07).
004100     03  WS-PUNTAJE-DECIMAL       PIC V9(06).
004200 01  WS-SUMA-PESOS            PIC S9(03)V9(06) VALUE 0.
004210 01  WS-SUMA-PESOS-X  REDEFINES WS-SUMA-PESOS.
004220     03  WS-SUMA-PESOS-ENTERO     PIC S9(03).
004230     03  WS-SUMA-PESOS-DECIMAL    PIC V9(06).
004300 77  WS-VALOR-METRICA         PIC S9(07)V9(06) VALUE 0.
004400 01  WS-VALOR-ABSOLUTO        PIC S9(07)V9(06) VALUE 0.
004410 01  WS-VALOR-ABSOLUTO-X  REDEFINES WS-VALOR-ABSOLUTO.
004420     03  WS-VALOR-ABS-ENTERO      PIC S9(07).
004430     03  WS-VALOR-ABS-DECIMAL     PIC V9(06).
004500 77  WS-EXPONENTE             PIC S9(03)V9(06) VALUE 0.
004600 77  WS-FACTOR                PIC S9(07)V9(06) VALUE 1.
004700 77  WS-SIGNO-NEGATIVO        PIC X VALUE 'N'.
004800     88  HAY-SIGNO-NEGATIVO       VALUE 'S'.
004900 77  WS-CANT-PESOS            PIC 9(04) COMP VALUE 0.
005000 77  WS-SUB                   PIC 9(04) COMP VALUE 0.
005100 01  FILLER                   PIC X(01).
005200
005300 LINKAGE SECTION.
005400 COPY STATREC.
005500 01  LK-TABLA-PESOS.
005600*        MISMOS CAMPOS DE WGTREC, A NIVEL 10 PORQUE VIAJAN
005700*        DENTRO DE UNA TABLA OCCURS.
005800     05  LK-PESO-ELEM  OCCURS 50 TIMES.
005900         10  WGT-METRIC       PIC X(12).
006000         10  WGT-WEIGHT       PIC S9(03)V9(06).
006100         10  FILLER           PIC X(01).
006200 01  LK-CANT-PESOS            PIC 9(04).
006300 01  LK-PUNTAJE               PIC S9(07)V9(06).
006400
006500 PROCEDURE DIVISION USING STAT-RECORD LK-TABLA-PESOS
006600         LK-CANT-PESOS LK-PUNTAJE.
006700
006800 CONTROL-PPAL.
006900     MOVE 1 TO WS-PUNTAJE.
007000     MOVE 'N' TO WS-SIGNO-NEGATIVO.
007100     MOVE LK-CANT-PESOS TO WS-CANT-PESOS.
007200     PERFORM SUMAR-PESOS THRU SUMAR-PESOS-EXIT
007300         VARYING WS-SUB FROM 1 BY 1 UNTIL WS-SUB > WS-CANT-PESOS.
007400     IF WS-SUMA-PESOS = 0
007500         MOVE 0 TO WS-PUNTAJE
007600         GO TO CONTROL-PPAL-EXIT
007700     END-IF.
007800     PERFORM MULTIPLICAR-UN-PESO THRU MULTIPLICAR-UN-PESO-EXIT
007900         VARYING WS-SUB FROM 1 BY 1 UNTIL WS-SUB > WS-CANT-PESOS.
008000     IF HAY-SIGNO-NEGATIVO
008100         COMPUTE WS-PUNTAJE = 0 - WS-PUNTAJE
008200     END-IF.
008300 CONTROL-PPAL-EXIT.
008400     MOVE WS-PUNTAJE TO LK-PUNTAJE.
008500     GOBACK.
008600
008700 SUMAR-PESOS.
008800     ADD WGT-WEIGHT(WS-SUB) TO WS-SUMA-PESOS.
008900 SUMAR-PESOS-EXIT.
009000     EXIT.
009100
009200*    TP-005/TP-009 -- BUSINESS RULE: PUNTAJE = PRODUCTO DE
009300*    |VALOR-METRICA| ELEVADO A (PESO / SUMA-DE-PESOS); EL SIGNO
009400*    FINAL ES NEGATIVO SI ALGUNA METRICA ES NEGATIVA.
009500 MULTIPLICAR-UN-PESO.
009600     MOVE 0 TO WS-VALOR-METRICA.
009700     IF WGT-METRIC(WS-SUB) = 'AVGAIN'
009800         MOVE STAT-AVGAIN TO WS-VALOR-METRICA
009900     END-IF.
010000     IF WGT-METRIC(WS-SUB) = 'PERIOD'
010100         MOVE STAT-PERIOD TO WS-VALOR-METRICA
010200     END-IF.
010300     IF WGT-METRIC(WS-SUB) = 'KELLY'
010400         MOVE STAT-KELLY TO WS-VALOR-METRICA
010500     END-IF.
010600     IF WGT-METRIC(WS-SUB) = 'MAXWIN'
010700         MOVE STAT-MAXWIN TO WS-VALOR-METRICA
010800     END-IF.
010900     IF WS-VALOR-METRICA < 0
011000         MOVE 'S' TO WS-SIGNO-NEGATIVO
011100         COMPUTE WS-VALOR-ABSOLUTO = 0 - WS-VALOR-METRICA
011200     ELSE
011300         MOVE WS-VALOR-METRICA TO WS-VALOR-ABSOLUTO
011400     END-IF.
011500     IF WS-VALOR-ABSOLUTO = 0
011600         MOVE 0 TO WS-FACTOR
011700     ELSE
011800         COMPUTE WS-EXPONENTE ROUNDED =
011900             WGT-WEIGHT(WS-SUB) / WS-SUMA-PESOS
012000         COMPUTE WS-FACTOR ROUNDED =
012100             FUNCTION EXP(WS-EXPONENTE *
012200                 FUNCTION LOG(WS-VALOR-ABSOLUTO))
012300     END-IF.
012400     COMPUTE WS-PUNTAJE ROUNDED = WS-PUNTAJE * WS-FACTOR.
012500 MULTIPLICAR-UN-PESO-EXIT.
012600     EXIT.
012700
012800 END PROGRAM COSTOPROD.
